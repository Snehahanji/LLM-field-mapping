000100*****************************************************************
000110*                                                               *
000120*             LOAN APPLICANT INGESTION   START OF RUN          *
000130*        DRIVES THE FIELD-MAPPING/CLEAN/DEDUP/REPORT CHAIN     *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190*
000200***
000210 PROGRAM-ID.         LN000.
000220***
000230 AUTHOR.             R J ALDOUS.
000240***
000250 INSTALLATION.       APPLEWOOD COMPUTERS - LENDING SYSTEMS.
000260***
000270 DATE-WRITTEN.       04/09/1987.
000280***
000290 DATE-COMPILED.
000300***
000310 SECURITY.           COPYRIGHT (C) 1987-2026, APPLEWOOD
000320                     COMPUTERS.  ALL RIGHTS RESERVED.
000330***
000340* REMARKS.           LOAN APPLICANT INGESTION BATCH DRIVER.
000350*                    CALLS LN100/LN200/LN300/LN900 IN TURN
000360*                    AND PASSES THE RUN MODE DOWN THE CHAIN.
000370*
000380* VERSION.           SEE PROG-NAME IN WS.
000390*
000400* CALLED MODULES.    LN100.  LN200.  LN300.  LN900.
000410*
000420* FILES USED.        NONE - ALL FILE WORK IS IN THE CALLED
000430*                    PHASE PROGRAMS.
000440*
000450* ERROR MESSAGES USED.
000460*  SYSTEM WIDE:
000470*                    LN901.  BAD RUN MODE ON CHAINING ARGS.
000480***
000490* CHANGES:
000500* 04/09/1987 RJA -   CREATED.
000510* 11/02/1988 RJA -.01 ADDED UPLOAD/INSERT-ONLY MODE ARG -
000520*                    WAS HARD-CODED TO INSERT-ONLY.
000530* 22/06/1991 RJA -.02 LN900 CALL MOVED TO ALWAYS RUN, EVEN
000540*                    WHEN LN300 FINDS NOTHING TO INSERT.
000550* 14/03/1999 RJA -   Y2K CENTURY WINDOW REVIEW - LN000 CARRIES
000560*                    NO DATE FIELDS OF ITS OWN, NO CHANGES
000570*                    NEEDED.  SIGNED OFF PER Y2K PROJECT PLAN.
000580* 19/09/2001 VBC -.03 MIGRATED TO FUJITSU COBOL - NO SOURCE
000590*                    CHANGES REQUIRED.
000600* 30/03/2009 VBC -.04 MIGRATION TO OPEN COBOL V3.00.00.
000610* 16/04/2024 VBC     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000620*                    PREVIOUS NOTICES.
000630* 22/07/2024 TKM -.05 LN-PREV-USED IN THE PREVIEW TABLE WAS NOT
000640*                    BEING ZEROED AT START-OF-RUN.  LN900 WAS
000650*                    SEEN PRINTING STALE PREVIEW ROWS CARRIED
000660*                    OVER FROM A PRIOR REGION ON THE SAME MACHINE.
000670*                    NOW CLEARED HERE ALONGSIDE THE CONTROL TOTALS
000680*
000690****************************************************************
000700*
000710* COPYRIGHT NOTICE.
000720* ****************
000730*
000740* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS LENDING
000750* SYSTEM AND IS COPYRIGHT (C) APPLEWOOD COMPUTERS, 1987-2026.
000760*
000770* FREE SOFTWARE - REDISTRIBUTE/MODIFY UNDER THE GNU GENERAL
000780* PUBLIC LICENSE PUBLISHED BY THE FREE SOFTWARE FOUNDATION,
000790* VERSION 3 AND LATER.
000800*
000810****************************************************************
000820*
000830 ENVIRONMENT             DIVISION.
000840*===============================
000850*
000860 CONFIGURATION           SECTION.
000870 SPECIAL-NAMES.
000880     CLASS LOW-VOWEL IS "A" "E" "I" "O" "U"
000890     UPSI-0 ON STATUS IS LN-UPSI-RESTART
000900     OFF STATUS IS LN-UPSI-NORMAL.
000910*
000920 INPUT-OUTPUT            SECTION.
000930 FILE-CONTROL.
000940 DATA                    DIVISION.
000950 FILE SECTION.
000960 WORKING-STORAGE SECTION.
000970*-----------------------
000980 77  PROG-NAME           PIC X(15) VALUE "LN000 (1.0.04)".
000990*
001000 01  WS-RUN-DATE.
001010     03  WS-RUN-DATE-TEXT  PIC X(8) VALUE ZERO.
001020*
001030 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
001040     03  WS-RUN-YY         PIC 99.
001050     03  WS-RUN-MM         PIC 99.
001060     03  WS-RUN-DD         PIC 99.
001070     03  FILLER            PIC X(02).
001080*
001090 01  WS-RUN-DATE-DMY REDEFINES WS-RUN-DATE.
001100     03  WS-RUN-DD2        PIC 99.
001110     03  WS-RUN-MM2        PIC 99.
001120     03  WS-RUN-YY2        PIC 9(4).
001130*
001140 01  WS-PHASE-CODES        PIC X(10) VALUE "0102030405".
001150 01  WS-PHASE-CODE-TAB REDEFINES WS-PHASE-CODES.
001160     03  WS-PHASE-CODE     OCCURS 5 TIMES PIC X(02).
001170*
001180 01  WS-TERM-CODE          PIC 9(02) COMP VALUE ZERO.
001190*
001200 01  ERROR-MESSAGES.
001210     03  LN901             PIC X(38)
001220         VALUE "LN901 INVALID RUN MODE PASSED TO LN000".
001230*
001240 COPY "wslncall.cob".
001250 COPY "wslnmap.cob".
001260 COPY "wslnctl.cob".
001270 COPY "wslnwork.cob".
001280*
001290 LINKAGE SECTION.
001300*--------------
001310*
001320 01  LN-ARG-RUN-MODE       PIC X(01).
001330*
001340 PROCEDURE DIVISION USING LN-ARG-RUN-MODE.
001350*=========================================
001360*
001370 AA000-MAIN              SECTION.
001380***********************************
001390*
001400     MOVE     CURRENT-DATE TO WS-RUN-DATE-TEXT.
001410     MOVE     SPACES       TO LN-CALL-RUN-MODE.
001420     IF       LN-ARG-RUN-MODE = "I" OR LN-ARG-RUN-MODE = "U"
001430              MOVE     LN-ARG-RUN-MODE TO LN-CALL-RUN-MODE
001440     ELSE
001450              DISPLAY  LN901
001460              MOVE     8 TO WS-TERM-CODE
001470              GOBACK   RETURNING WS-TERM-CODE.
001480*
001490     MOVE     ZERO     TO LN-CALL-RETURN-CODE.
001500     INITIALIZE         LN-CONTROL-TOTALS.
001510     MOVE     ZERO     TO LN-PREV-USED.
001520*    PREVIEW TABLE ROW COUNT CLEARED HERE - SEE CHANGES 22/07/2024
001530*
001540     PERFORM  AA010-RUN-FIELD-MAPPER.
001550     PERFORM  AA020-RUN-CLEANER.
001560     PERFORM  AA030-RUN-DEDUP-ENGINE.
001570     PERFORM  AA040-RUN-REPORT-BUILDER.
001580*
001590     GOBACK   RETURNING ZERO.
001600*
001610 AA010-RUN-FIELD-MAPPER.
001620     CALL     "LN100" USING LN-CALLING-DATA
001630                             LN-MAP-TABLE
001640                             LN-CONTROL-TOTALS
001650                             LN-WORK-PREVIEW-TABLE.
001660     IF       NOT LN-CALL-OK
001670              GO TO AA000-EXIT.
001680*
001690 AA020-RUN-CLEANER.
001700     CALL     "LN200" USING LN-CALLING-DATA
001710                             LN-MAP-TABLE
001720                             LN-CONTROL-TOTALS
001730                             LN-WORK-PREVIEW-TABLE.
001740     IF       NOT LN-CALL-OK
001750              GO TO AA000-EXIT.
001760*
001770 AA030-RUN-DEDUP-ENGINE.
001780     CALL     "LN300" USING LN-CALLING-DATA
001790                             LN-MAP-TABLE
001800                             LN-CONTROL-TOTALS
001810                             LN-WORK-PREVIEW-TABLE.
001820     IF       NOT LN-CALL-OK
001830              GO TO AA000-EXIT.
001840*
001850 AA040-RUN-REPORT-BUILDER.
001860     CALL     "LN900" USING LN-CALLING-DATA
001870                             LN-MAP-TABLE
001880                             LN-CONTROL-TOTALS
001890                             LN-WORK-PREVIEW-TABLE.
001900*
001910 AA000-EXIT.
001920     EXIT     SECTION.
