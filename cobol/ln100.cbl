000100*****************************************************************
000110*                                                               *
000120*         LOAN APPLICANT INGESTION   FIELD MAPPER AND          *
000130*                    MAPPING CONFIDENCE SCORER                 *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190*
000200***
000210 PROGRAM-ID.         LN100.
000220***
000230 AUTHOR.             R J ALDOUS.
000240***
000250 INSTALLATION.       APPLEWOOD COMPUTERS - LENDING SYSTEMS.
000260***
000270 DATE-WRITTEN.       04/09/1987.
000280***
000290 DATE-COMPILED.
000300***
000310 SECURITY.           COPYRIGHT (C) 1987-2026, APPLEWOOD
000320                     COMPUTERS.  ALL RIGHTS RESERVED.
000330***
000340* REMARKS.           READS THE HEADING ROW OF THE LENDING DESK
000350*                    FEED, MATCHES EACH HEADING AGAINST THE
000360*                    SYNONYM DICTIONARY, BUILDS THE COLUMN
000370*                    ROUTING TABLE FOR LN200 AND SCORES HOW
000380*                    MUCH OF THE CANONICAL RECORD GOT MAPPED.
000390*
000400* VERSION.           SEE PROG-NAME IN WS.
000410*
000420* CALLED MODULES.    NONE.
000430*
000440* FILES USED.        APPLICANTS-IN (HEADING ROW ONLY).
000450*
000460* ERROR MESSAGES USED.
000470*                    LN101.  APPLICANTS-IN NOT FOUND/EMPTY.
000480***
000490* CHANGES:
000500* 04/09/1987 RJA -   CREATED.
000510* 02/10/1987 RJA -.01 DUPLICATE-MAPPING RULE ADDED - SECOND
000520*                    COLUMN TO A FIELD ALREADY TAKEN NOW
000530*                    REPORTS UNMAPPED, PER AUDIT QUERY.
000540* 14/03/1999 RJA -   Y2K CENTURY WINDOW REVIEW - NO DATE
000550*                    FIELDS HELD BY THIS PROGRAM.  SIGNED OFF
000560*                    PER Y2K PROJECT PLAN.
000570* 30/03/2009 VBC -.02 MIGRATION TO OPEN COBOL V3.00.00.
000580* 16/04/2024 VBC     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000590*                    PREVIOUS NOTICES.
000600*
000610****************************************************************
000620*
000630 ENVIRONMENT             DIVISION.
000640*===============================
000650*
000660 CONFIGURATION           SECTION.
000670 SPECIAL-NAMES.
000680     CLASS LN-ALPHA-CLASS IS "A" THRU "Z"
000690     UPSI-0 ON STATUS IS LN100-UPSI-RESTART
000700     OFF STATUS IS LN100-UPSI-NORMAL.
000710*
000720 INPUT-OUTPUT            SECTION.
000730 FILE-CONTROL.
000740     SELECT APPLICANTS-IN  ASSIGN       "APPLICANTS-IN"
000750                            ORGANIZATION LINE SEQUENTIAL
000760                            STATUS       LN100-APPL-STATUS.
000770*
000780 DATA                    DIVISION.
000790 FILE SECTION.
000800*
000810 FD  APPLICANTS-IN.
000820 01  LN100-INPUT-BUFFER    PIC X(480).
000830*
000840 WORKING-STORAGE SECTION.
000850*-----------------------
000860 77  PROG-NAME             PIC X(15) VALUE "LN100 (1.0.02)".
000870*
000880 01  LN100-APPL-STATUS     PIC XX    VALUE ZERO.
000890     88  LN100-APPL-OK               VALUE "00".
000900     88  LN100-APPL-EOF               VALUE "10".
000910*
000920 01  WS-COLUMN-DELIM       PIC X     VALUE ",".
000930*
000940 01  WS-NORM-HEADING       PIC X(30) VALUE SPACES.
000950*
000960 01  WS-STRIP-IX           PIC 99    COMP VALUE ZERO.
000970 01  WS-STRIP-OUT-IX       PIC 99    COMP VALUE ZERO.
000980 01  WS-STRIP-CHAR         PIC X     VALUE SPACE.
000990 01  WS-STRIP-RESULT       PIC X(30) VALUE SPACES.
001000*
001010 01  WS-MATCH-CODE         PIC 99    COMP VALUE ZERO.
001020*
001030 01  WS-DUP-IX             PIC 99    COMP VALUE ZERO.
001040 01  WS-DUP-FOUND-FLAG     PIC X     VALUE "N".
001050     88  WS-DUP-FOUND                VALUE "Y".
001060     88  WS-DUP-NOT-FOUND             VALUE "N".
001070*
001080* ROUTE CODE TO CANONICAL FIELD NAME LOOKUP - SAME FILLER-
001090* BLOCK-REDEFINED-AS-OCCURS TECHNIQUE AS THE SYNONYM TABLE.
001100*
001110 01  WS-FIELD-NAME-LITERALS.
001120     03  FILLER            PIC X(20) VALUE "APPLICANT-ID        ".
001130     03  FILLER            PIC X(20) VALUE "APPLICANT-NAME      ".
001140     03  FILLER            PIC X(20) VALUE "PHONE-NUMBER        ".
001150     03  FILLER            PIC X(20) VALUE "EMAIL               ".
001160     03  FILLER            PIC X(20) VALUE "AADHAAR-NUMBER      ".
001170     03  FILLER            PIC X(20) VALUE "PAN-NUMBER          ".
001180     03  FILLER            PIC X(20) VALUE "LOAN-AMOUNT         ".
001190     03  FILLER            PIC X(20) VALUE "LOAN-PURPOSE        ".
001200     03  FILLER            PIC X(20) VALUE "EMPLOYMENT-TYPE     ".
001210     03  FILLER            PIC X(20) VALUE "MONTHLY-INCOME      ".
001220*
001230 01  WS-FIELD-NAME-TABLE REDEFINES WS-FIELD-NAME-LITERALS.
001240     03  WS-FIELD-NAME          OCCURS 10 TIMES
001250                                 INDEXED BY WS-FLD-IX
001260         PIC X(20).
001270*
001280 COPY "wslnraw.cob".
001290 COPY "wslnsyn.cob".
001300*
001310 LINKAGE SECTION.
001320*--------------
001330*
001340 COPY "wslncall.cob".
001350 COPY "wslnmap.cob".
001360 COPY "wslnctl.cob".
001370 COPY "wslnwork.cob".
001380*
001390 PROCEDURE DIVISION USING LN-CALLING-DATA
001400                           LN-MAP-TABLE
001410                           LN-CONTROL-TOTALS
001420                           LN-WORK-PREVIEW-TABLE.
001430*========================================================
001440*
001450 BB000-MAIN              SECTION.
001460***********************************
001470*
001480     MOVE     ZERO     TO LN-MAP-USED.
001490     PERFORM  ZZ080-OPEN-INPUT-FILE.
001500     IF       NOT LN100-APPL-OK
001510              GOBACK.
001520*
001530     PERFORM  BB010-READ-HEADER-RECORD.
001540     IF       LN100-APPL-EOF
001550              CLOSE APPLICANTS-IN
001560              GOBACK.
001570*
001580     MOVE     LN-COLUMN-USED TO LN-MAP-USED.
001590     PERFORM  BB020-NORMALISE-HEADING
001600         VARYING LN-COL-IX FROM 1 BY 1
001610         UNTIL LN-COL-IX > LN-MAP-USED.
001620*
001630     PERFORM  BB050-SCORE-CONFIDENCE.
001640     CLOSE    APPLICANTS-IN.
001650     MOVE     ZERO     TO LN-CALL-RETURN-CODE.
001660     GOBACK.
001670*
001680 BB000-EXIT.
001690     EXIT     SECTION.
001700*
001710 BB010-READ-HEADER-RECORD SECTION.
001720***********************************
001730*
001740     MOVE     SPACES   TO LN-COLUMN-TABLE.
001750     MOVE     ZERO     TO LN-COLUMN-USED.
001760     READ     APPLICANTS-IN
001770              AT END
001780                       SET LN100-APPL-EOF TO TRUE
001790                       GO TO BB010-EXIT.
001800*
001810     UNSTRING LN100-INPUT-BUFFER DELIMITED BY WS-COLUMN-DELIM
001820              INTO LN-COLUMN-VALUE (1)  LN-COLUMN-VALUE (2)
001830                   LN-COLUMN-VALUE (3)  LN-COLUMN-VALUE (4)
001840                   LN-COLUMN-VALUE (5)  LN-COLUMN-VALUE (6)
001850                   LN-COLUMN-VALUE (7)  LN-COLUMN-VALUE (8)
001860                   LN-COLUMN-VALUE (9)  LN-COLUMN-VALUE (10)
001870                   LN-COLUMN-VALUE (11) LN-COLUMN-VALUE (12)
001880              TALLYING IN LN-COLUMN-USED.
001890*
001900 BB010-EXIT.
001910     EXIT     SECTION.
001920*
001930 BB020-NORMALISE-HEADING SECTION.
001940***********************************
001950*
001960     MOVE     LN-COLUMN-VALUE (LN-COL-IX) (1:30)
001970              TO LN-MAP-HEADING (LN-COL-IX).
001980     MOVE     LN-COLUMN-VALUE (LN-COL-IX) (1:30)
001990              TO WS-NORM-HEADING.
002000     INSPECT  WS-NORM-HEADING
002010              CONVERTING "abcdefghijklmnopqrstuvwxyz"
002020              TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002030*
002040     MOVE     SPACES   TO WS-STRIP-RESULT.
002050     MOVE     ZERO     TO WS-STRIP-OUT-IX.
002060     PERFORM  BB025-STRIP-ONE-CHAR THRU BB025-EXIT
002070         VARYING WS-STRIP-IX FROM 1 BY 1
002080         UNTIL WS-STRIP-IX > 30.
002090     MOVE     SPACES   TO WS-NORM-HEADING.
002100     MOVE     WS-STRIP-RESULT TO WS-NORM-HEADING.
002110*
002120     PERFORM  BB030-MATCH-SYNONYM.
002130     PERFORM  BB040-BUILD-MAP-ENTRY.
002140*
002150 BB020-EXIT.
002160     EXIT     SECTION.
002170*
002180 BB025-STRIP-ONE-CHAR.
002190     MOVE     WS-NORM-HEADING (WS-STRIP-IX:1) TO WS-STRIP-CHAR.
002200     IF       WS-STRIP-CHAR = SPACE  OR
002210              WS-STRIP-CHAR = "_"    OR
002220              WS-STRIP-CHAR = "-"    OR
002230              WS-STRIP-CHAR = "."
002240              GO TO BB025-EXIT.
002250*
002260     ADD      1 TO WS-STRIP-OUT-IX.
002270     MOVE     WS-STRIP-CHAR
002280              TO WS-STRIP-RESULT (WS-STRIP-OUT-IX:1).
002290*
002300 BB025-EXIT.
002310     EXIT.
002320*
002330 BB030-MATCH-SYNONYM SECTION.
002340***********************************
002350*
002360     MOVE     ZERO     TO WS-MATCH-CODE.
002370     SET      LN-SYN-IX TO 1.
002380     SEARCH   LN-SYNONYM-ENTRY
002390              AT END
002400                       MOVE ZERO TO WS-MATCH-CODE
002410              WHEN    LN-SYN-HEADING (LN-SYN-IX) = WS-NORM-HEADING
002420                       MOVE LN-SYN-FIELD-CODE (LN-SYN-IX) TO
002430                            WS-MATCH-CODE.
002440*
002450 BB030-EXIT.
002460     EXIT     SECTION.
002470*
002480 BB040-BUILD-MAP-ENTRY SECTION.
002490***********************************
002500*
002510     SET      WS-DUP-NOT-FOUND TO TRUE.
002520     IF       WS-MATCH-CODE = ZERO
002530              GO TO BB040-UNMAPPED.
002540*
002550     IF       LN-COL-IX = 1
002560              GO TO BB040-ASSIGN.
002570*
002580     PERFORM  BB045-CHECK-DUPLICATE
002590         VARYING WS-DUP-IX FROM 1 BY 1
002600         UNTIL WS-DUP-IX >= LN-COL-IX
002610            OR WS-DUP-FOUND.
002620     IF       WS-DUP-FOUND
002630              GO TO BB040-UNMAPPED.
002640*
002650 BB040-ASSIGN.
002660     MOVE     WS-MATCH-CODE TO LN-ROUTE-CODE (LN-COL-IX).
002670     SET      WS-FLD-IX TO WS-MATCH-CODE.
002680     MOVE     WS-FIELD-NAME (WS-FLD-IX)
002690              TO LN-MAP-FIELD (LN-COL-IX).
002700     GO TO    BB040-EXIT.
002710*
002720 BB040-UNMAPPED.
002730     MOVE     ZERO     TO LN-ROUTE-CODE (LN-COL-IX).
002740     MOVE     "*UNMAPPED           " TO LN-MAP-FIELD (LN-COL-IX).
002750*
002760 BB040-EXIT.
002770     EXIT     SECTION.
002780*
002790 BB045-CHECK-DUPLICATE.
002800     IF       LN-ROUTE-CODE (WS-DUP-IX) = WS-MATCH-CODE
002810              SET WS-DUP-FOUND TO TRUE.
002820*
002830 BB050-SCORE-CONFIDENCE SECTION.
002840***********************************
002850*
002860     MOVE     ZERO     TO LN-CONF-MAPPED-COLS.
002870     MOVE     10       TO LN-CONF-TOTAL-COLS.
002880     PERFORM  BB055-COUNT-MAPPED-COL
002890         VARYING LN-MAP-IX FROM 1 BY 1
002900         UNTIL LN-MAP-IX > LN-MAP-USED.
002910*
002920     COMPUTE  LN-CONF-PCT ROUNDED =
002930              (LN-CONF-MAPPED-COLS / LN-CONF-TOTAL-COLS) * 100.
002940     IF       LN-CONF-PCT < LN-CONF-THRESHOLD
002950              SET LN-CONF-BELOW-THRESHOLD TO TRUE
002960     ELSE
002970              SET LN-CONF-AT-OR-ABOVE TO TRUE.
002980*
002990 BB050-EXIT.
003000     EXIT     SECTION.
003010*
003020 BB055-COUNT-MAPPED-COL.
003030     IF       LN-ROUTE-CODE (LN-MAP-IX) NOT = ZERO
003040              ADD 1 TO LN-CONF-MAPPED-COLS.
003050*
003060 ZZ080-OPEN-INPUT-FILE  SECTION.
003070***********************************
003080*
003090     OPEN     INPUT APPLICANTS-IN.
003100     IF       LN100-APPL-OK
003110              GO TO ZZ080-EXIT.
003120*
003130     DISPLAY  "LN101 APPLICANTS-IN NOT FOUND OR EMPTY - STATUS "
003140              LN100-APPL-STATUS.
003150     MOVE     99       TO LN-CALL-RETURN-CODE.
003160*
003170 ZZ080-EXIT.
003180     EXIT     SECTION.
