000100*****************************************************************
000110*                                                               *
000120*             LOAN APPLICANT INGESTION   RECORD                *
000130*                  CLEANER AND VALIDATOR                       *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190*
000200***
000210 PROGRAM-ID.         LN200.
000220***
000230 AUTHOR.             R J ALDOUS.
000240***
000250 INSTALLATION.       APPLEWOOD COMPUTERS - LENDING SYSTEMS.
000260***
000270 DATE-WRITTEN.       04/09/1987.
000280***
000290 DATE-COMPILED.
000300***
000310 SECURITY.           COPYRIGHT (C) 1987-2026, APPLEWOOD
000320                     COMPUTERS.  ALL RIGHTS RESERVED.
000330***
000340* REMARKS.           RE-READS THE APPLICANTS-IN FEED (SKIPPING
000350*                    THE HEADING ROW), MOVES EACH RAW COLUMN
000360*                    TO ITS CANONICAL SLOT VIA THE LN100 ROUTING
000370*                    TABLE, REPAIRS/VALIDATES EVERY FIELD AND
000380*                    WRITES EITHER A CLEANED RECORD OR A REJECT.
000390*
000400* VERSION.           SEE PROG-NAME IN WS.
000410*
000420* CALLED MODULES.    NONE.
000430*
000440* FILES USED.        APPLICANTS-IN (DATA ROWS).
000450*                    LNCLEAN-WORK (OUT). REJECTS-OUT (OUT).
000460*
000470* ERROR MESSAGES USED.
000480*                    LN201.  APPLICANTS-IN NOT FOUND/EMPTY.
000490*                    MISSING APPLICANT ID.  MISSING NAME.
000500*                    INVALID LOAN AMOUNT.  INVALID MONTHLY
000510*                    INCOME.  INVALID LOAN PURPOSE.  INVALID
000520*                    EMPLOYMENT TYPE.
000530***
000540* CHANGES:
000550* 04/09/1987 RJA -   CREATED.
000560* 19/11/1987 RJA -.01 PHONE/AADHAAR/EMAIL/PAN REPAIRS MADE
000570*                    NON-FATAL PER BACK-OFFICE REQUEST - BLANK
000580*                    THE FIELD RATHER THAN REJECT THE ROW.
000590* 14/03/1999 RJA -   Y2K CENTURY WINDOW REVIEW - NO DATE
000600*                    FIELDS HELD BY THIS PROGRAM.  SIGNED OFF
000610*                    PER Y2K PROJECT PLAN.
000620* 30/03/2009 VBC -.02 MIGRATION TO OPEN COBOL V3.00.00.
000630* 16/04/2024 VBC     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000640*                    PREVIOUS NOTICES.
000650* 22/07/2024 TKM -.03 EMAIL/PAN REPAIR PARAGRAPHS DID NOT TRIM A
000660*                    LEADING BLANK BEFORE VALIDATING - A GOOD PAN
000670*                    WITH A STRAY LEADING SPACE WAS BLANKED.
000680*                    LEFT-TRIM ADDED AHEAD OF CC060 AND CC080.
000690*
000700****************************************************************
000710*
000720 ENVIRONMENT             DIVISION.
000730*===============================
000740*
000750 CONFIGURATION           SECTION.
000760 SPECIAL-NAMES.
000770     CLASS LN-DIGIT-CLASS IS "0" THRU "9"
000780     UPSI-0 ON STATUS IS LN200-UPSI-RESTART
000790     OFF STATUS IS LN200-UPSI-NORMAL.
000800*
000810 INPUT-OUTPUT            SECTION.
000820 FILE-CONTROL.
000830     SELECT APPLICANTS-IN  ASSIGN       "APPLICANTS-IN"
000840                            ORGANIZATION LINE SEQUENTIAL
000850                            STATUS       LN200-APPL-STATUS.
000860     SELECT REJECTS-OUT    ASSIGN       "REJECTS-OUT"
000870                            ORGANIZATION LINE SEQUENTIAL
000880                            STATUS       LN200-REJ-STATUS.
000890     SELECT LNCLEAN-WORK   ASSIGN       "LNCLEAN-WORK"
000900                            ORGANIZATION LINE SEQUENTIAL
000910                            STATUS       LN200-CLN-STATUS.
000920*
000930 DATA                    DIVISION.
000940 FILE SECTION.
000950*
000960 FD  APPLICANTS-IN.
000970 01  LN200-INPUT-BUFFER    PIC X(480).
000980*
000990 FD  REJECTS-OUT.
001000 01  LN200-REJECT-BUFFER   PIC X(132).
001010*
001020 FD  LNCLEAN-WORK.
001030 01  LN200-CLEAN-BUFFER    PIC X(162).
001040*
001050 WORKING-STORAGE SECTION.
001060*-----------------------
001070 77  PROG-NAME             PIC X(15) VALUE "LN200 (1.0.02)".
001080*
001090 01  LN200-APPL-STATUS     PIC XX    VALUE ZERO.
001100     88  LN200-APPL-OK               VALUE "00".
001110     88  LN200-APPL-EOF               VALUE "10".
001120*
001130 01  LN200-REJ-STATUS      PIC XX    VALUE ZERO.
001140     88  LN200-REJ-OK                VALUE "00".
001150*
001160 01  LN200-CLN-STATUS      PIC XX    VALUE ZERO.
001170     88  LN200-CLN-OK                VALUE "00".
001180*
001190 01  WS-COLUMN-DELIM       PIC X     VALUE ",".
001200 01  WS-HEADER-DONE-FLAG   PIC X     VALUE "N".
001210     88  WS-HEADER-DONE               VALUE "Y".
001220*
001230* RAW COLUMN VALUES ONCE ROUTED FROM LN-COLUMN-TABLE.
001240*
001250 01  WS-RAW-APPLICANT-ID   PIC X(40) VALUE SPACES.
001260 01  WS-RAW-APPLICANT-NAME PIC X(40) VALUE SPACES.
001270 01  WS-RAW-PHONE-NUMBER   PIC X(40) VALUE SPACES.
001280 01  WS-RAW-EMAIL          PIC X(40) VALUE SPACES.
001290 01  WS-RAW-AADHAAR-NUMBER PIC X(40) VALUE SPACES.
001300 01  WS-RAW-PAN-NUMBER     PIC X(40) VALUE SPACES.
001310 01  WS-RAW-LOAN-AMOUNT    PIC X(40) VALUE SPACES.
001320 01  WS-RAW-LOAN-PURPOSE   PIC X(40) VALUE SPACES.
001330 01  WS-RAW-EMP-TYPE       PIC X(40) VALUE SPACES.
001340 01  WS-RAW-MONTHLY-INCOME PIC X(40) VALUE SPACES.
001350*
001360* GENERIC WORK FIELDS RE-USED BY EACH CLEANING STEP
001370* IN TURN - ONLY ONE FIELD RULE RUNS AT A TIME.
001380*
001390 01  WS-GEN-IX             PIC 99    COMP VALUE ZERO.
001400 01  WS-GEN-CHAR           PIC X     VALUE SPACE.
001410 01  WS-GEN-DIGIT          PIC 9     COMP VALUE ZERO.
001420 01  WS-STRIP-LEN          PIC 99    COMP VALUE ZERO.
001430 01  WS-STRIP-BUF          PIC X(15) VALUE SPACES.
001440 01  WS-TRIM-POS           PIC 99    COMP VALUE ZERO.
001450*
001460* NAME/PURPOSE/EMPLOYMENT-TYPE TRIM-AND-COLLAPSE WORK.
001470*
001480 01  WS-TEXT-WORK          PIC X(30) VALUE SPACES.
001490 01  WS-TEXT-RESULT        PIC X(30) VALUE SPACES.
001500 01  WS-TEXT-OUT-IX        PIC 99    COMP VALUE ZERO.
001510 01  WS-TEXT-SPACE-FLAG    PIC X     VALUE "Y".
001520     88  WS-TEXT-LAST-WAS-SPACE       VALUE "Y".
001530     88  WS-TEXT-LAST-NOT-SPACE       VALUE "N".
001540*
001550* EMAIL CHECK WORK.
001560*
001570 01  WS-EMAIL-WORK         PIC X(40) VALUE SPACES.
001580 01  WS-AT-POS             PIC 99    COMP VALUE ZERO.
001590 01  WS-DOT-POS2           PIC 99    COMP VALUE ZERO.
001600*
001610* PAN CHECK WORK.
001620*
001630 01  WS-PAN-WORK           PIC X(10) VALUE SPACES.
001640*
001650* AMOUNT/INCOME PARSING WORK - SHARED BY LOAN-AMOUNT
001660* AND MONTHLY-INCOME, ONE FIELD RULE AT A TIME.
001670*
001680 01  WS-AMT-RAW            PIC X(40) VALUE SPACES.
001690 01  WS-AMT-STRIPPED       PIC X(18) VALUE SPACES.
001700 01  WS-AMT-STRIP-LEN      PIC 99    COMP VALUE ZERO.
001710 01  WS-AMT-DOT-POS        PIC 99    COMP VALUE ZERO.
001720 01  WS-AMT-INT-LEN        PIC 99    COMP VALUE ZERO.
001730 01  WS-AMT-FRAC-LEN       PIC 99    COMP VALUE ZERO.
001740 01  WS-AMT-INT-VALUE      PIC 9(9)  COMP VALUE ZERO.
001750 01  WS-AMT-FRAC-VALUE     PIC 9(9)  COMP VALUE ZERO.
001760 01  WS-AMT-FRAC-2         PIC 9(2)  COMP VALUE ZERO.
001770 01  WS-AMT-RESULT         PIC 9(9)V99   VALUE ZERO.
001780 01  WS-AMT-VALID-FLAG     PIC X     VALUE "N".
001790     88  WS-AMT-IS-NUMERIC             VALUE "Y".
001800     88  WS-AMT-NOT-NUMERIC             VALUE "N".
001810*
001820* REJECTION TRACKING FOR THE RECORD IN HAND.
001830*
001840 01  WS-REJECT-FLAG        PIC X     VALUE "N".
001850     88  WS-RECORD-REJECTED            VALUE "Y".
001860     88  WS-RECORD-OK                  VALUE "N".
001870 01  WS-REJECT-REASON      PIC X(30) VALUE SPACES.
001880*
001890 COPY "wslnappl.cob".
001900 COPY "wslnraw.cob".
001910 COPY "wslnsyn.cob".
001920*
001930 LINKAGE SECTION.
001940*--------------
001950*
001960 COPY "wslncall.cob".
001970 COPY "wslnmap.cob".
001980 COPY "wslnctl.cob".
001990 COPY "wslnwork.cob".
002000*
002010 PROCEDURE DIVISION USING LN-CALLING-DATA
002020                           LN-MAP-TABLE
002030                           LN-CONTROL-TOTALS
002040                           LN-WORK-PREVIEW-TABLE.
002050*========================================================
002060*
002070 CC000-MAIN              SECTION.
002080***********************************
002090*
002100     PERFORM  ZZ080-OPEN-FILES.
002110     IF       NOT LN200-APPL-OK
002120              GOBACK.
002130*
002140     PERFORM  ZZ085-SKIP-HEADER-ROW.
002150     IF       LN200-APPL-EOF
002160              CLOSE APPLICANTS-IN REJECTS-OUT LNCLEAN-WORK
002170              GOBACK.
002180*
002190     PERFORM  CC010-READ-DATA-RECORD.
002200     PERFORM  CC015-PROCESS-LOOP UNTIL LN200-APPL-EOF.
002210*
002220     CLOSE    APPLICANTS-IN REJECTS-OUT LNCLEAN-WORK.
002230     MOVE     ZERO     TO LN-CALL-RETURN-CODE.
002240     GOBACK.
002250*
002260 CC000-EXIT.
002270     EXIT     SECTION.
002280*
002290 CC010-READ-DATA-RECORD SECTION.
002300***********************************
002310*
002320     MOVE     SPACES   TO LN-COLUMN-TABLE.
002330     MOVE     ZERO     TO LN-COLUMN-USED.
002340     READ     APPLICANTS-IN
002350              AT END
002360                       SET LN200-APPL-EOF TO TRUE
002370                       GO TO CC010-EXIT.
002380*
002390     ADD      1 TO LN-CTL-ROWS-READ.
002400     UNSTRING LN200-INPUT-BUFFER DELIMITED BY WS-COLUMN-DELIM
002410              INTO LN-COLUMN-VALUE (1)  LN-COLUMN-VALUE (2)
002420                   LN-COLUMN-VALUE (3)  LN-COLUMN-VALUE (4)
002430                   LN-COLUMN-VALUE (5)  LN-COLUMN-VALUE (6)
002440                   LN-COLUMN-VALUE (7)  LN-COLUMN-VALUE (8)
002450                   LN-COLUMN-VALUE (9)  LN-COLUMN-VALUE (10)
002460                   LN-COLUMN-VALUE (11) LN-COLUMN-VALUE (12)
002470              TALLYING IN LN-COLUMN-USED.
002480*
002490 CC010-EXIT.
002500     EXIT     SECTION.
002510*
002520 CC015-PROCESS-LOOP.
002530     MOVE     "N"      TO WS-REJECT-FLAG.
002540     MOVE     SPACES   TO WS-REJECT-REASON.
002550     INITIALIZE         LN-APPLICANT-RECORD.
002560     PERFORM  CC020-MOVE-RAW-TO-CANONICAL.
002570     PERFORM  CC030-CLEAN-APPLICANT-ID.
002580     PERFORM  CC040-CLEAN-APPLICANT-NAME.
002590     PERFORM  CC050-CLEAN-PHONE-NUMBER.
002600     PERFORM  CC060-CLEAN-EMAIL.
002610     PERFORM  CC070-CLEAN-AADHAAR-NUMBER.
002620     PERFORM  CC080-CLEAN-PAN-NUMBER.
002630     PERFORM  CC090-CLEAN-LOAN-AMOUNT.
002640     PERFORM  CC100-CLEAN-LOAN-PURPOSE.
002650     PERFORM  CC110-CLEAN-EMPLOYMENT-TYPE.
002660     PERFORM  CC120-CLEAN-MONTHLY-INCOME.
002670     PERFORM  CC130-WRITE-CLEANED-OR-REJECT.
002680     PERFORM  CC010-READ-DATA-RECORD.
002690*
002700 CC020-MOVE-RAW-TO-CANONICAL SECTION.
002710***********************************
002720*
002730     MOVE     SPACES   TO WS-RAW-APPLICANT-ID
002740                           WS-RAW-APPLICANT-NAME
002750                           WS-RAW-PHONE-NUMBER
002760                           WS-RAW-EMAIL
002770                           WS-RAW-AADHAAR-NUMBER
002780                           WS-RAW-PAN-NUMBER
002790                           WS-RAW-LOAN-AMOUNT
002800                           WS-RAW-LOAN-PURPOSE
002810                           WS-RAW-EMP-TYPE
002820                           WS-RAW-MONTHLY-INCOME.
002830     PERFORM  CC025-MOVE-ONE-COLUMN
002840         VARYING LN-COL-IX FROM 1 BY 1
002850         UNTIL LN-COL-IX > LN-MAP-USED.
002860*
002870 CC020-EXIT.
002880     EXIT     SECTION.
002890*
002900 CC025-MOVE-ONE-COLUMN.
002910     EVALUATE TRUE
002920         WHEN LN-ROUTE-APPLICANT-ID (LN-COL-IX)
002930              MOVE LN-COLUMN-VALUE (LN-COL-IX)
002940                   TO WS-RAW-APPLICANT-ID
002950         WHEN LN-ROUTE-APPLICANT-NAME (LN-COL-IX)
002960              MOVE LN-COLUMN-VALUE (LN-COL-IX)
002970                   TO WS-RAW-APPLICANT-NAME
002980         WHEN LN-ROUTE-PHONE-NUMBER (LN-COL-IX)
002990              MOVE LN-COLUMN-VALUE (LN-COL-IX)
003000                   TO WS-RAW-PHONE-NUMBER
003010         WHEN LN-ROUTE-EMAIL (LN-COL-IX)
003020              MOVE LN-COLUMN-VALUE (LN-COL-IX)
003030                   TO WS-RAW-EMAIL
003040         WHEN LN-ROUTE-AADHAAR-NUMBER (LN-COL-IX)
003050              MOVE LN-COLUMN-VALUE (LN-COL-IX)
003060                   TO WS-RAW-AADHAAR-NUMBER
003070         WHEN LN-ROUTE-PAN-NUMBER (LN-COL-IX)
003080              MOVE LN-COLUMN-VALUE (LN-COL-IX)
003090                   TO WS-RAW-PAN-NUMBER
003100         WHEN LN-ROUTE-LOAN-AMOUNT (LN-COL-IX)
003110              MOVE LN-COLUMN-VALUE (LN-COL-IX)
003120                   TO WS-RAW-LOAN-AMOUNT
003130         WHEN LN-ROUTE-LOAN-PURPOSE (LN-COL-IX)
003140              MOVE LN-COLUMN-VALUE (LN-COL-IX)
003150                   TO WS-RAW-LOAN-PURPOSE
003160         WHEN LN-ROUTE-EMPLOYMENT-TYPE (LN-COL-IX)
003170              MOVE LN-COLUMN-VALUE (LN-COL-IX)
003180                   TO WS-RAW-EMP-TYPE
003190         WHEN LN-ROUTE-MONTHLY-INCOME (LN-COL-IX)
003200              MOVE LN-COLUMN-VALUE (LN-COL-IX)
003210                   TO WS-RAW-MONTHLY-INCOME
003220         WHEN OTHER
003230              CONTINUE
003240     END-EVALUATE.
003250*
003260 CC030-CLEAN-APPLICANT-ID SECTION.
003270***********************************
003280*
003290     MOVE     ZERO     TO WS-STRIP-LEN.
003300     MOVE     SPACES   TO WS-STRIP-BUF.
003310     PERFORM  CC031-STRIP-ID-CHAR
003320         VARYING WS-GEN-IX FROM 1 BY 1 UNTIL WS-GEN-IX > 40.
003330     MOVE     ZEROS    TO LN-APPL-ID.
003340     IF       WS-STRIP-LEN = ZERO OR WS-STRIP-LEN > 10
003350              GO TO CC030-REJECT.
003360*
003370     MOVE     WS-STRIP-BUF (1:WS-STRIP-LEN)
003380              TO LN-APPL-ID (11 - WS-STRIP-LEN:WS-STRIP-LEN).
003390     IF       LN-APPL-ID NOT = ZEROS
003400              GO TO CC030-EXIT.
003410*
003420 CC030-REJECT.
003430     IF       WS-RECORD-OK
003440              SET WS-RECORD-REJECTED TO TRUE
003450              MOVE "MISSING APPLICANT ID" TO WS-REJECT-REASON.
003460*
003470 CC030-EXIT.
003480     EXIT     SECTION.
003490*
003500 CC031-STRIP-ID-CHAR.
003510     MOVE     WS-RAW-APPLICANT-ID (WS-GEN-IX:1) TO WS-GEN-CHAR.
003520     IF       WS-GEN-CHAR IS NUMERIC AND WS-STRIP-LEN < 15
003530              ADD 1 TO WS-STRIP-LEN
003540              MOVE WS-GEN-CHAR TO WS-STRIP-BUF (WS-STRIP-LEN:1).
003550*
003560 CC040-CLEAN-APPLICANT-NAME SECTION.
003570***********************************
003580*
003590     MOVE     SPACES   TO WS-TEXT-WORK.
003600     MOVE     WS-RAW-APPLICANT-NAME (1:30) TO WS-TEXT-WORK.
003610     INSPECT  WS-TEXT-WORK
003620              CONVERTING "abcdefghijklmnopqrstuvwxyz"
003630              TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003640     PERFORM  CC200-COLLAPSE-SPACES.
003650     MOVE     WS-TEXT-WORK (1:30) TO LN-APPL-NAME.
003660     IF       LN-APPL-NAME NOT = SPACES
003670              GO TO CC040-EXIT.
003680*
003690     IF       WS-RECORD-OK
003700              SET WS-RECORD-REJECTED TO TRUE
003710              MOVE "MISSING NAME" TO WS-REJECT-REASON.
003720*
003730 CC040-EXIT.
003740     EXIT     SECTION.
003750*
003760 CC050-CLEAN-PHONE-NUMBER SECTION.
003770***********************************
003780*
003790     MOVE     ZERO     TO WS-STRIP-LEN.
003800     MOVE     SPACES   TO WS-STRIP-BUF.
003810     PERFORM  CC051-STRIP-PHONE-CHAR
003820         VARYING WS-GEN-IX FROM 1 BY 1 UNTIL WS-GEN-IX > 40.
003830     MOVE     SPACES   TO LN-APPL-PHONE.
003840     IF       WS-STRIP-LEN = 12 AND WS-STRIP-BUF (1:2) = "91"
003850              MOVE WS-STRIP-BUF (3:10) TO LN-APPL-PHONE
003860              GO TO CC050-EXIT.
003870*
003880     IF       WS-STRIP-LEN = 10
003890              MOVE WS-STRIP-BUF (1:10) TO LN-APPL-PHONE.
003900*
003910 CC050-EXIT.
003920     EXIT     SECTION.
003930*
003940 CC051-STRIP-PHONE-CHAR.
003950     MOVE     WS-RAW-PHONE-NUMBER (WS-GEN-IX:1) TO WS-GEN-CHAR.
003960     IF       WS-GEN-CHAR IS NUMERIC AND WS-STRIP-LEN < 15
003970              ADD 1 TO WS-STRIP-LEN
003980              MOVE WS-GEN-CHAR TO WS-STRIP-BUF (WS-STRIP-LEN:1).
003990*
004000 CC060-CLEAN-EMAIL SECTION.
004010***********************************
004020*
004030     MOVE     ZERO     TO WS-TRIM-POS.
004040     PERFORM  CC059-FIND-EMAIL-START
004050         VARYING WS-GEN-IX FROM 1 BY 1 UNTIL WS-GEN-IX > 40.
004060     IF       WS-TRIM-POS = ZERO
004070              MOVE 1 TO WS-TRIM-POS.
004080     MOVE     WS-RAW-EMAIL (WS-TRIM-POS:) TO WS-EMAIL-WORK.
004090     INSPECT  WS-EMAIL-WORK
004100              CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
004110              TO         "abcdefghijklmnopqrstuvwxyz".
004120     MOVE     ZERO     TO WS-AT-POS.
004130     MOVE     ZERO     TO WS-DOT-POS2.
004140     PERFORM  CC061-FIND-AT-SIGN
004150         VARYING WS-GEN-IX FROM 1 BY 1 UNTIL WS-GEN-IX > 40.
004160     MOVE     SPACES   TO LN-APPL-EMAIL.
004170     IF       WS-AT-POS = ZERO
004180              GO TO CC060-EXIT.
004190*
004200     PERFORM  CC062-FIND-DOT-AFTER-AT
004210         VARYING WS-GEN-IX FROM WS-AT-POS + 1 BY 1
004220         UNTIL WS-GEN-IX > 40.
004230     IF       WS-DOT-POS2 > ZERO
004240              MOVE WS-EMAIL-WORK TO LN-APPL-EMAIL.
004250*
004260 CC060-EXIT.
004270     EXIT     SECTION.
004280*
004290 CC059-FIND-EMAIL-START.
004300     MOVE     WS-RAW-EMAIL (WS-GEN-IX:1) TO WS-GEN-CHAR.
004310     IF       WS-TRIM-POS = ZERO AND WS-GEN-CHAR NOT = SPACE
004320              MOVE WS-GEN-IX TO WS-TRIM-POS.
004330*
004340 CC061-FIND-AT-SIGN.
004350     MOVE     WS-EMAIL-WORK (WS-GEN-IX:1) TO WS-GEN-CHAR.
004360     IF       WS-AT-POS = ZERO AND WS-GEN-CHAR = "@"
004370              MOVE WS-GEN-IX TO WS-AT-POS.
004380*
004390 CC062-FIND-DOT-AFTER-AT.
004400     MOVE     WS-EMAIL-WORK (WS-GEN-IX:1) TO WS-GEN-CHAR.
004410     IF       WS-DOT-POS2 = ZERO AND WS-GEN-CHAR = "."
004420              MOVE WS-GEN-IX TO WS-DOT-POS2.
004430*
004440 CC070-CLEAN-AADHAAR-NUMBER SECTION.
004450***********************************
004460*
004470     MOVE     ZERO     TO WS-STRIP-LEN.
004480     MOVE     SPACES   TO WS-STRIP-BUF.
004490     PERFORM  CC071-STRIP-AADHAAR-CHAR
004500         VARYING WS-GEN-IX FROM 1 BY 1 UNTIL WS-GEN-IX > 40.
004510     MOVE     SPACES   TO LN-APPL-AADHAAR.
004520     IF       WS-STRIP-LEN = 12
004530              MOVE WS-STRIP-BUF (1:12) TO LN-APPL-AADHAAR.
004540*
004550 CC070-EXIT.
004560     EXIT     SECTION.
004570*
004580 CC071-STRIP-AADHAAR-CHAR.
004590     MOVE     WS-RAW-AADHAAR-NUMBER (WS-GEN-IX:1) TO WS-GEN-CHAR.
004600     IF       WS-GEN-CHAR IS NUMERIC AND WS-STRIP-LEN < 15
004610              ADD 1 TO WS-STRIP-LEN
004620              MOVE WS-GEN-CHAR TO WS-STRIP-BUF (WS-STRIP-LEN:1).
004630*
004640 CC080-CLEAN-PAN-NUMBER SECTION.
004650***********************************
004660*
004670     MOVE     ZERO     TO WS-TRIM-POS.
004680     PERFORM  CC079-FIND-PAN-START
004690         VARYING WS-GEN-IX FROM 1 BY 1 UNTIL WS-GEN-IX > 40.
004700     IF       WS-TRIM-POS = ZERO
004710              MOVE 1 TO WS-TRIM-POS.
004720     MOVE     WS-RAW-PAN-NUMBER (WS-TRIM-POS:) TO WS-PAN-WORK.
004730     INSPECT  WS-PAN-WORK
004740              CONVERTING "abcdefghijklmnopqrstuvwxyz"
004750              TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004760     MOVE     SPACES   TO LN-APPL-PAN.
004770     IF       WS-PAN-WORK (1:5)  IS ALPHABETIC AND
004780              WS-PAN-WORK (6:4)  IS NUMERIC    AND
004790              WS-PAN-WORK (10:1) IS ALPHABETIC
004800              MOVE WS-PAN-WORK (1:10) TO LN-APPL-PAN.
004810*
004820 CC080-EXIT.
004830     EXIT     SECTION.
004840*
004850 CC079-FIND-PAN-START.
004860     MOVE     WS-RAW-PAN-NUMBER (WS-GEN-IX:1) TO WS-GEN-CHAR.
004870     IF       WS-TRIM-POS = ZERO AND WS-GEN-CHAR NOT = SPACE
004880              MOVE WS-GEN-IX TO WS-TRIM-POS.
004890*
004900 CC090-CLEAN-LOAN-AMOUNT SECTION.
004910***********************************
004920*
004930     MOVE     WS-RAW-LOAN-AMOUNT TO WS-AMT-RAW.
004940     PERFORM  CC095-EDIT-AMOUNT.
004950     MOVE     ZERO     TO LN-APPL-LOAN-AMT.
004960     IF       WS-AMT-NOT-NUMERIC
004970              GO TO CC090-REJECT.
004980*
004990     IF       WS-AMT-RESULT > ZERO
005000              AND WS-AMT-RESULT NOT > 999999999.99
005010              MOVE WS-AMT-RESULT TO LN-APPL-LOAN-AMT
005020              GO TO CC090-EXIT.
005030*
005040 CC090-REJECT.
005050     IF       WS-RECORD-OK
005060              SET WS-RECORD-REJECTED TO TRUE
005070              MOVE "INVALID LOAN AMOUNT" TO WS-REJECT-REASON.
005080*
005090 CC090-EXIT.
005100     EXIT     SECTION.
005110*
005120 CC095-EDIT-AMOUNT SECTION.
005130***********************************
005140*
005150     MOVE     ZERO     TO WS-AMT-STRIP-LEN.
005160     MOVE     ZERO     TO WS-AMT-DOT-POS.
005170     MOVE     ZERO     TO WS-AMT-INT-VALUE.
005180     MOVE     ZERO     TO WS-AMT-FRAC-VALUE.
005190     MOVE     SPACES   TO WS-AMT-STRIPPED.
005200     SET      WS-AMT-NOT-NUMERIC TO TRUE.
005210     PERFORM  CC096-STRIP-AMOUNT-CHAR
005220         VARYING WS-GEN-IX FROM 1 BY 1 UNTIL WS-GEN-IX > 40.
005230     IF       WS-AMT-STRIP-LEN = ZERO
005240              GO TO CC095-EXIT.
005250*
005260     IF       WS-AMT-DOT-POS = ZERO
005270              MOVE WS-AMT-STRIP-LEN TO WS-AMT-INT-LEN
005280              MOVE ZERO TO WS-AMT-FRAC-LEN
005290     ELSE
005300              COMPUTE WS-AMT-INT-LEN  = WS-AMT-DOT-POS - 1
005310              COMPUTE WS-AMT-FRAC-LEN =
005320                      WS-AMT-STRIP-LEN - WS-AMT-DOT-POS
005330     END-IF.
005340     IF       WS-AMT-INT-LEN > 9 OR WS-AMT-FRAC-LEN > 9
005350              GO TO CC095-EXIT.
005360*
005370     PERFORM  CC098-ACCUM-INT-DIGIT
005380         VARYING WS-GEN-IX FROM 1 BY 1
005390         UNTIL WS-GEN-IX > WS-AMT-INT-LEN.
005400     IF       WS-AMT-FRAC-LEN > ZERO
005410              PERFORM CC099-ACCUM-FRAC-DIGIT
005420                  VARYING WS-GEN-IX FROM 1 BY 1
005430                  UNTIL WS-GEN-IX > WS-AMT-FRAC-LEN
005440     END-IF.
005450     IF       WS-AMT-FRAC-LEN > 2
005460              COMPUTE WS-AMT-FRAC-2 ROUNDED =
005470                      WS-AMT-FRAC-VALUE /
005480                      (10 ** (WS-AMT-FRAC-LEN - 2))
005490     ELSE
005500              IF WS-AMT-FRAC-LEN = 1
005510                 COMPUTE WS-AMT-FRAC-2 = WS-AMT-FRAC-VALUE * 10
005520              ELSE
005530                 MOVE WS-AMT-FRAC-VALUE TO WS-AMT-FRAC-2
005540              END-IF
005550     END-IF.
005560     COMPUTE  WS-AMT-RESULT ROUNDED =
005570              WS-AMT-INT-VALUE + (WS-AMT-FRAC-2 / 100).
005580     SET      WS-AMT-IS-NUMERIC TO TRUE.
005590*
005600 CC095-EXIT.
005610     EXIT     SECTION.
005620*
005630 CC096-STRIP-AMOUNT-CHAR.
005640     MOVE     WS-AMT-RAW (WS-GEN-IX:1) TO WS-GEN-CHAR.
005650     IF       WS-GEN-CHAR IS NUMERIC AND WS-AMT-STRIP-LEN < 18
005660              ADD 1 TO WS-AMT-STRIP-LEN
005670              MOVE WS-GEN-CHAR
005680                   TO WS-AMT-STRIPPED (WS-AMT-STRIP-LEN:1)
005690     ELSE
005700              IF WS-GEN-CHAR = "." AND WS-AMT-DOT-POS = ZERO
005710                 AND WS-AMT-STRIP-LEN < 18
005720                 ADD 1 TO WS-AMT-STRIP-LEN
005730                 MOVE "." TO
005740                      WS-AMT-STRIPPED (WS-AMT-STRIP-LEN:1)
005750                 MOVE WS-AMT-STRIP-LEN TO WS-AMT-DOT-POS
005760              END-IF
005770     END-IF.
005780*
005790 CC098-ACCUM-INT-DIGIT.
005800     MOVE     WS-AMT-STRIPPED (WS-GEN-IX:1) TO WS-GEN-DIGIT.
005810     COMPUTE  WS-AMT-INT-VALUE =
005820              WS-AMT-INT-VALUE * 10 + WS-GEN-DIGIT.
005830*
005840 CC099-ACCUM-FRAC-DIGIT.
005850     MOVE     WS-AMT-STRIPPED (WS-AMT-DOT-POS + WS-GEN-IX:1)
005860              TO WS-GEN-DIGIT.
005870     COMPUTE  WS-AMT-FRAC-VALUE =
005880              WS-AMT-FRAC-VALUE * 10 + WS-GEN-DIGIT.
005890*
005900 CC100-CLEAN-LOAN-PURPOSE SECTION.
005910***********************************
005920*
005930     MOVE     SPACES   TO WS-TEXT-WORK.
005940     MOVE     WS-RAW-LOAN-PURPOSE (1:15) TO WS-TEXT-WORK (1:15).
005950     INSPECT  WS-TEXT-WORK
005960              CONVERTING "abcdefghijklmnopqrstuvwxyz"
005970              TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005980     PERFORM  CC200-COLLAPSE-SPACES.
005990     MOVE     WS-TEXT-WORK (1:15) TO LN-APPL-PURPOSE.
006000     SET      LN-PURP-IX TO 1.
006010     SEARCH   LN-PURPOSE-VALID
006020              AT END
006030                       PERFORM CC105-REPAIR-PURPOSE
006040              WHEN     LN-PURPOSE-VALID (LN-PURP-IX)
006050                       = LN-APPL-PURPOSE
006060                       CONTINUE.
006070*
006080 CC100-EXIT.
006090     EXIT     SECTION.
006100*
006110 CC105-REPAIR-PURPOSE.
006120     SET      LN-PREP-IX TO 1.
006130     SEARCH   LN-PURP-REP-ENTRY
006140              AT END
006150                       IF WS-RECORD-OK
006160                          SET WS-RECORD-REJECTED TO TRUE
006170                          MOVE "INVALID LOAN PURPOSE"
006180                               TO WS-REJECT-REASON
006190                       END-IF
006200              WHEN     LN-PURP-REP-VARIANT (LN-PREP-IX)
006210                       = LN-APPL-PURPOSE
006220                       MOVE LN-PURP-REP-TARGET (LN-PREP-IX)
006230                            TO LN-APPL-PURPOSE.
006240*
006250 CC110-CLEAN-EMPLOYMENT-TYPE SECTION.
006260***********************************
006270*
006280     MOVE     SPACES   TO WS-TEXT-WORK.
006290     MOVE     WS-RAW-EMP-TYPE (1:13) TO WS-TEXT-WORK (1:13).
006300     INSPECT  WS-TEXT-WORK
006310              CONVERTING "abcdefghijklmnopqrstuvwxyz"
006320              TO         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006330     PERFORM  CC200-COLLAPSE-SPACES.
006340     MOVE     WS-TEXT-WORK (1:13) TO LN-APPL-EMP-TYPE.
006350     SET      LN-EMP-IX TO 1.
006360     SEARCH   LN-EMPTYPE-VALID
006370              AT END
006380                       PERFORM CC115-REPAIR-EMPTYPE
006390              WHEN     LN-EMPTYPE-VALID (LN-EMP-IX)
006400                       = LN-APPL-EMP-TYPE
006410                       CONTINUE.
006420*
006430 CC110-EXIT.
006440     EXIT     SECTION.
006450*
006460 CC115-REPAIR-EMPTYPE.
006470     SET      LN-EREP-IX TO 1.
006480     SEARCH   LN-EMP-REP-ENTRY
006490              AT END
006500                       IF WS-RECORD-OK
006510                          SET WS-RECORD-REJECTED TO TRUE
006520                          MOVE "INVALID EMPLOYMENT TYPE"
006530                               TO WS-REJECT-REASON
006540                       END-IF
006550              WHEN     LN-EMP-REP-VARIANT (LN-EREP-IX)
006560                       = LN-APPL-EMP-TYPE
006570                       MOVE LN-EMP-REP-TARGET (LN-EREP-IX)
006580                            TO LN-APPL-EMP-TYPE.
006590*
006600 CC120-CLEAN-MONTHLY-INCOME SECTION.
006610***********************************
006620*
006630     MOVE     WS-RAW-MONTHLY-INCOME TO WS-AMT-RAW.
006640     PERFORM  CC095-EDIT-AMOUNT.
006650     MOVE     ZERO     TO LN-APPL-MTH-INCOME.
006660     IF       WS-AMT-NOT-NUMERIC
006670              GO TO CC120-REJECT.
006680*
006690     MOVE     WS-AMT-RESULT TO LN-APPL-MTH-INCOME.
006700     GO TO    CC120-EXIT.
006710*
006720 CC120-REJECT.
006730     IF       WS-RECORD-OK
006740              SET WS-RECORD-REJECTED TO TRUE
006750              MOVE "INVALID MONTHLY INCOME" TO WS-REJECT-REASON.
006760*
006770 CC120-EXIT.
006780     EXIT     SECTION.
006790*
006800 CC130-WRITE-CLEANED-OR-REJECT SECTION.
006810***********************************
006820*
006830     IF       WS-RECORD-REJECTED
006840              GO TO CC130-REJECT.
006850*
006860     MOVE     LN-APPLICANT-RECORD TO LN200-CLEAN-BUFFER.
006870     WRITE    LN200-CLEAN-BUFFER.
006880     IF       LN-PREV-USED < 20
006890              ADD 1 TO LN-PREV-USED
006900              MOVE LN-APPLICANT-RECORD
006910                   TO LN-PREV-RECORD (LN-PREV-USED).
006920     GO TO    CC130-EXIT.
006930*
006940 CC130-REJECT.
006950     ADD      1 TO LN-CTL-ROWS-REJECTED.
006960     MOVE     SPACES   TO LN200-REJECT-BUFFER.
006970     STRING   LN-APPL-ID DELIMITED BY SIZE
006980              " - "     DELIMITED BY SIZE
006990              WS-REJECT-REASON DELIMITED BY SIZE
007000              INTO LN200-REJECT-BUFFER.
007010     WRITE    LN200-REJECT-BUFFER.
007020*
007030 CC130-EXIT.
007040     EXIT     SECTION.
007050*
007060 CC200-COLLAPSE-SPACES SECTION.
007070***********************************
007080*
007090     MOVE     SPACES   TO WS-TEXT-RESULT.
007100     MOVE     ZERO     TO WS-TEXT-OUT-IX.
007110     SET      WS-TEXT-LAST-WAS-SPACE TO TRUE.
007120     PERFORM  CC201-COLLAPSE-ONE-CHAR
007130         VARYING WS-GEN-IX FROM 1 BY 1 UNTIL WS-GEN-IX > 30.
007140     MOVE     WS-TEXT-RESULT TO WS-TEXT-WORK.
007150*
007160 CC200-EXIT.
007170     EXIT     SECTION.
007180*
007190 CC201-COLLAPSE-ONE-CHAR.
007200     MOVE     WS-TEXT-WORK (WS-GEN-IX:1) TO WS-GEN-CHAR.
007210     IF       WS-GEN-CHAR NOT = SPACE
007220              IF WS-TEXT-LAST-WAS-SPACE AND WS-TEXT-OUT-IX > ZERO
007230                 ADD 1 TO WS-TEXT-OUT-IX
007240                 MOVE SPACE TO WS-TEXT-RESULT (WS-TEXT-OUT-IX:1)
007250              END-IF
007260              ADD 1 TO WS-TEXT-OUT-IX
007270              MOVE WS-GEN-CHAR
007280                   TO WS-TEXT-RESULT (WS-TEXT-OUT-IX:1)
007290              SET WS-TEXT-LAST-NOT-SPACE TO TRUE
007300     ELSE
007310              SET WS-TEXT-LAST-WAS-SPACE TO TRUE
007320     END-IF.
007330*
007340 ZZ080-OPEN-FILES        SECTION.
007350***********************************
007360*
007370     OPEN     INPUT  APPLICANTS-IN.
007380     IF       NOT LN200-APPL-OK
007390              DISPLAY "LN201 APPLICANTS-IN NOT FOUND OR EMPTY -"
007400                      " STATUS " LN200-APPL-STATUS
007410              MOVE 99 TO LN-CALL-RETURN-CODE
007420              GO TO ZZ080-EXIT.
007430*
007440     OPEN     OUTPUT REJECTS-OUT.
007450     OPEN     OUTPUT LNCLEAN-WORK.
007460*
007470 ZZ080-EXIT.
007480     EXIT     SECTION.
007490*
007500 ZZ085-SKIP-HEADER-ROW.
007510     READ     APPLICANTS-IN
007520              AT END
007530                       SET LN200-APPL-EOF TO TRUE.
