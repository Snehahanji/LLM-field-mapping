000100*****************************************************************
000110*                                                               *
000120*             LOAN APPLICANT INGESTION   INGESTION AND         *
000130*                     DEDUPLICATION ENGINE                     *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190*
000200***
000210 PROGRAM-ID.         LN300.
000220***
000230 AUTHOR.             R J ALDOUS.
000240***
000250 INSTALLATION.       APPLEWOOD COMPUTERS - LENDING SYSTEMS.
000260***
000270 DATE-WRITTEN.       05/09/1987.
000280***
000290 DATE-COMPILED.
000300***
000310 SECURITY.           COPYRIGHT (C) 1987-2026, APPLEWOOD
000320                     COMPUTERS.  ALL RIGHTS RESERVED.
000330***
000340* REMARKS.           SORTS THE CLEANED APPLICANT FILE BY
000350*                    APPLICANT-ID AND SEQUENTIALLY MATCHES
000360*                    IT AGAINST THE LOAN MASTER, WRITING AN
000370*                    UPDATED MASTER IN KEY ORDER.  DUPLICATE
000380*                    KEYS WITHIN THE CLEANED FILE ITSELF ARE
000390*                    SKIPPED, FIRST OCCURRENCE WINS.
000400*
000410* VERSION.           SEE PROG-NAME IN WS.
000420*
000430* CALLED MODULES.    NONE.
000440*
000450* FILES USED.        LNCLEAN-WORK (SORTED IN PLACE).
000460*                    MASTER-IN (IN).  MASTER-OUT (OUT).
000470*
000480* ERROR MESSAGES USED.  NONE.
000490***
000500* CHANGES:
000510* 05/09/1987 RJA -   CREATED.
000520* 02/12/1987 RJA -.01 DUPLICATE-WITHIN-FILE CHECK ADDED -
000530*                    UPLOAD RUNS WERE COUNTING A REPEATED KEY
000540*                    AS TWO UPDATES.
000550* 14/03/1999 RJA -   Y2K CENTURY WINDOW REVIEW - NO DATE
000560*                    FIELDS HELD BY THIS PROGRAM.  SIGNED OFF
000570*                    PER Y2K PROJECT PLAN.
000580* 30/03/2009 VBC -.02 MIGRATION TO OPEN COBOL V3.00.00 -
000590*                    SORT ... GIVING SAME FILE AS USING
000600*                    CONFIRMED SUPPORTED.
000610* 16/04/2024 VBC     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000620*                    PREVIOUS NOTICES.
000630*
000640****************************************************************
000650*
000660 ENVIRONMENT             DIVISION.
000670*===============================
000680*
000690 CONFIGURATION           SECTION.
000700 SPECIAL-NAMES.
000710     CLASS LN-DIGIT-CLASS IS "0" THRU "9"
000720     UPSI-0 ON STATUS IS LN300-UPSI-RESTART
000730     OFF STATUS IS LN300-UPSI-NORMAL.
000740*
000750 INPUT-OUTPUT            SECTION.
000760 FILE-CONTROL.
000770     SELECT LNCLEAN-WORK   ASSIGN       "LNCLEAN-WORK"
000780                            ORGANIZATION LINE SEQUENTIAL
000790                            STATUS       LN300-CLEAN-STATUS.
000800     SELECT LNSORT-WORK    ASSIGN       "LNSORT-WORK".
000810     SELECT MASTER-IN      ASSIGN       "MASTER-IN"
000820                            ORGANIZATION SEQUENTIAL
000830                            STATUS       LN300-MASTIN-STATUS.
000840     SELECT MASTER-OUT     ASSIGN       "MASTER-OUT"
000850                            ORGANIZATION SEQUENTIAL
000860                            STATUS       LN300-MASTOUT-STATUS.
000870*
000880 DATA                    DIVISION.
000890 FILE SECTION.
000900*
000910 FD  LNCLEAN-WORK.
000920 01  LN300-CLEAN-BUFFER    PIC X(162).
000930*
000940 SD  LNSORT-WORK.
000950 01  LN-SORT-RECORD.
000960     03  LN-SORT-APPL-ID       PIC X(10).
000970     03  FILLER                PIC X(152).
000980*
000990 FD  MASTER-IN.
001000 01  LN300-MASTER-IN-BUFFER PIC X(162).
001010*
001020 FD  MASTER-OUT.
001030 01  LN300-MASTER-OUT-BUFFER PIC X(162).
001040*
001050 WORKING-STORAGE SECTION.
001060*-----------------------
001070 77  PROG-NAME             PIC X(15) VALUE "LN300 (1.0.02)".
001080*
001090 01  LN300-CLEAN-STATUS    PIC XX    VALUE ZERO.
001100     88  LN300-CLEAN-OK              VALUE "00".
001110     88  LN300-CLEAN-AT-EOF          VALUE "10".
001120*
001130 01  LN300-MASTIN-STATUS   PIC XX    VALUE ZERO.
001140     88  LN300-MASTIN-OK             VALUE "00".
001150     88  LN300-MASTIN-AT-EOF         VALUE "10".
001160*
001170 01  LN300-MASTOUT-STATUS  PIC XX    VALUE ZERO.
001180     88  LN300-MASTOUT-OK            VALUE "00".
001190*
001200 01  WS-CLEAN-EOF-FLAG     PIC X     VALUE "N".
001210     88  LN300-CLEAN-EOF              VALUE "Y".
001220 01  WS-MASTER-EOF-FLAG    PIC X     VALUE "N".
001230     88  LN300-MASTER-EOF              VALUE "Y".
001240*
001250 01  WS-CLEAN-REC.
001260     03  WS-CLEAN-ID           PIC X(10).
001270     03  FILLER                PIC X(152).
001280*
001290 01  WS-CLEAN-REC-NAME REDEFINES WS-CLEAN-REC.
001300     03  FILLER                PIC X(10).
001310     03  WS-CLEAN-NAME         PIC X(30).
001320     03  FILLER                PIC X(122).
001330*
001340 01  WS-MASTER-REC.
001350     03  WS-MASTER-ID          PIC X(10).
001360     03  FILLER                PIC X(152).
001370*
001380 01  WS-MASTER-REC-NAME REDEFINES WS-MASTER-REC.
001390     03  FILLER                PIC X(10).
001400     03  WS-MASTER-NAME        PIC X(30).
001410     03  FILLER                PIC X(122).
001420*
001430 01  LN-SORT-RECORD-ALT REDEFINES LN-SORT-RECORD.
001440     03  WS-SORT-TRACE-ID      PIC X(10).
001450     03  WS-SORT-TRACE-NAME    PIC X(30).
001460     03  FILLER                PIC X(122).
001470*
001480 01  WS-LAST-CLEAN-ID      PIC X(10) VALUE LOW-VALUES.
001490*
001500 COPY "wslncall.cob".
001510*
001520 LINKAGE SECTION.
001530*--------------
001540*
001550 COPY "wslnmap.cob".
001560 COPY "wslnctl.cob".
001570 COPY "wslnwork.cob".
001580*
001590 PROCEDURE DIVISION USING LN-CALLING-DATA
001600                           LN-MAP-TABLE
001610                           LN-CONTROL-TOTALS
001620                           LN-WORK-PREVIEW-TABLE.
001630*========================================================
001640*
001650 DD000-MAIN              SECTION.
001660***********************************
001670*
001680     PERFORM  DD010-SORT-CLEANED-FILE.
001690     PERFORM  DD020-MATCH-AGAINST-MASTER.
001700     MOVE     ZERO     TO LN-CALL-RETURN-CODE.
001710     GOBACK.
001720*
001730 DD000-EXIT.
001740     EXIT     SECTION.
001750*
001760 DD010-SORT-CLEANED-FILE SECTION.
001770***********************************
001780*
001790     SORT     LNSORT-WORK
001800              ASCENDING KEY LN-SORT-APPL-ID
001810              USING  LNCLEAN-WORK
001820              GIVING LNCLEAN-WORK.
001830*
001840 DD010-EXIT.
001850     EXIT     SECTION.
001860*
001870 DD020-MATCH-AGAINST-MASTER SECTION.
001880***********************************
001890*
001900     OPEN     INPUT  LNCLEAN-WORK.
001910     OPEN     INPUT  MASTER-IN.
001920     OPEN     OUTPUT MASTER-OUT.
001930     MOVE     LOW-VALUES TO WS-LAST-CLEAN-ID.
001940     PERFORM  DD011-READ-CLEAN-RECORD.
001950     PERFORM  DD012-READ-MASTER-RECORD.
001960     PERFORM  DD030-INSERT-UPDATE-OR-SKIP
001970         UNTIL LN300-CLEAN-EOF AND LN300-MASTER-EOF.
001980     CLOSE    LNCLEAN-WORK MASTER-IN MASTER-OUT.
001990*
002000 DD020-EXIT.
002010     EXIT     SECTION.
002020*
002030 DD011-READ-CLEAN-RECORD.
002040     READ     LNCLEAN-WORK INTO WS-CLEAN-REC
002050              AT END SET LN300-CLEAN-EOF TO TRUE.
002060*
002070 DD012-READ-MASTER-RECORD.
002080     READ     MASTER-IN INTO WS-MASTER-REC
002090              AT END SET LN300-MASTER-EOF TO TRUE.
002100*
002110 DD030-INSERT-UPDATE-OR-SKIP SECTION.
002120***********************************
002130*
002140     IF       LN300-CLEAN-EOF
002150              PERFORM DD040-WRITE-MASTER-OUT
002160     ELSE
002170              IF LN300-MASTER-EOF
002180                 PERFORM DD033-INSERT-NEW
002190              ELSE
002200                 IF WS-CLEAN-ID = WS-MASTER-ID
002210                    PERFORM DD034-MATCH-KEY
002220                 ELSE
002230                    IF WS-CLEAN-ID < WS-MASTER-ID
002240                       PERFORM DD033-INSERT-NEW
002250                    ELSE
002260                       PERFORM DD040-WRITE-MASTER-OUT
002270                    END-IF
002280                 END-IF
002290              END-IF
002300     END-IF.
002310*
002320 DD030-EXIT.
002330     EXIT     SECTION.
002340*
002350 DD033-INSERT-NEW.
002360     IF       WS-CLEAN-ID = WS-LAST-CLEAN-ID
002370              ADD 1 TO LN-CTL-ROWS-DUP
002380     ELSE
002390              MOVE WS-CLEAN-REC TO LN300-MASTER-OUT-BUFFER
002400              WRITE LN300-MASTER-OUT-BUFFER
002410              ADD 1 TO LN-CTL-ROWS-INSERTED
002420     END-IF.
002430     MOVE     WS-CLEAN-ID TO WS-LAST-CLEAN-ID.
002440     PERFORM  DD011-READ-CLEAN-RECORD.
002450*
002460 DD034-MATCH-KEY.
002470     IF       WS-CLEAN-ID = WS-LAST-CLEAN-ID
002480              ADD 1 TO LN-CTL-ROWS-DUP
002490              MOVE WS-CLEAN-ID TO WS-LAST-CLEAN-ID
002500              PERFORM DD011-READ-CLEAN-RECORD
002510     ELSE
002520              IF LN-MODE-UPLOAD
002530                 MOVE WS-CLEAN-REC TO LN300-MASTER-OUT-BUFFER
002540                 ADD 1 TO LN-CTL-ROWS-UPDATED
002550              ELSE
002560                 MOVE WS-MASTER-REC TO LN300-MASTER-OUT-BUFFER
002570                 ADD 1 TO LN-CTL-ROWS-DUP
002580              END-IF
002590              WRITE LN300-MASTER-OUT-BUFFER
002600              MOVE WS-CLEAN-ID TO WS-LAST-CLEAN-ID
002610              PERFORM DD011-READ-CLEAN-RECORD
002620              PERFORM DD012-READ-MASTER-RECORD
002630     END-IF.
002640*
002650 DD040-WRITE-MASTER-OUT.
002660     MOVE     WS-MASTER-REC TO LN300-MASTER-OUT-BUFFER.
002670     WRITE    LN300-MASTER-OUT-BUFFER.
002680     PERFORM  DD012-READ-MASTER-RECORD.
