000100*****************************************************************
000110*                                                               *
000120*             LOAN APPLICANT INGESTION   PROCESSING            *
000130*                     REPORT BUILDER (RW)                      *
000140*                                                               *
000150*****************************************************************
000160*
000170 IDENTIFICATION          DIVISION.
000180*===============================
000190*
000200***
000210 PROGRAM-ID.         LN900.
000220***
000230 AUTHOR.             R J ALDOUS.
000240***
000250 INSTALLATION.       APPLEWOOD COMPUTERS - LENDING SYSTEMS.
000260***
000270 DATE-WRITTEN.       06/09/1987.
000280***
000290 DATE-COMPILED.
000300***
000310 SECURITY.           COPYRIGHT (C) 1987-2026, APPLEWOOD
000320                     COMPUTERS.  ALL RIGHTS RESERVED.
000330***
000340* REMARKS.           PRINTS THE FIELD MAPPING, UNMAPPED COLUMN,
000350*                    CONFIDENCE, DATA PREVIEW AND CONTROL TOTAL
000360*                    SECTIONS OF THE RUN'S PROCESSING REPORT.
000370*                    USES RW (REPORT WRITER) - SEE PYRGSTR FOR
000380*                    THE ORIGINAL HOUSE STYLE.
000390*
000400* VERSION.           SEE PROG-NAME IN WS.
000410*
000420* CALLED MODULES.    NONE.
000430*
000440* FILES USED.        REPORT-OUT (OUT, VIA REPORT WRITER).
000450*
000460* ERROR MESSAGES USED.  NONE.
000470*
000480* NOTE.              ROWS READ SHOULD EQUAL THE SUM OF ROWS
000490*                    INSERTED, UPDATED, DUPLICATES SKIPPED AND
000500*                    ROWS REJECTED - SEE PROC MAN SEC 4 IF NOT.
000510***
000520* CHANGES:
000530* 06/09/1987 RJA -   CREATED.
000540* 03/12/1987 RJA -.01 "ALL COLUMNS MAPPED" LINE ADDED WHEN
000550*                    THE UNMAPPED LIST IS EMPTY - BLANK
000560*                    SECTION WAS CONFUSING THE LENDING DESK.
000570* 14/03/1999 RJA -   Y2K CENTURY WINDOW REVIEW - REPORT DATE
000580*                    HEADING TAKEN FROM CURRENT-DATE, WINDOW
000590*                    NOT APPLICABLE.  SIGNED OFF PER Y2K PLAN.
000600* 30/03/2009 VBC -.02 MIGRATION TO OPEN COBOL V3.00.00 -
000610*                    REPORT WRITER SUPPORT CONFIRMED.
000620* 16/04/2024 VBC     COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000630*                    PREVIOUS NOTICES.
000640*
000650****************************************************************
000660*
000670 ENVIRONMENT             DIVISION.
000680*===============================
000690*
000700 CONFIGURATION           SECTION.
000710 SPECIAL-NAMES.
000720     CLASS LN-DIGIT-CLASS IS "0" THRU "9"
000730     UPSI-0 ON STATUS IS LN900-UPSI-RESTART
000740     OFF STATUS IS LN900-UPSI-NORMAL.
000750*
000760 INPUT-OUTPUT            SECTION.
000770 FILE-CONTROL.
000780     SELECT REPORT-OUT     ASSIGN       "REPORT-OUT"
000790                            ORGANIZATION LINE SEQUENTIAL
000800                            STATUS       LN900-RPT-STATUS.
000810*
000820 DATA                    DIVISION.
000830 FILE SECTION.
000840*
000850 FD  REPORT-OUT
000860     REPORTS ARE LN900-PROCESSING-REPORT.
000870*
000880 REPORT SECTION.
000890*---------------
000900 RD  LN900-PROCESSING-REPORT
000910     CONTROL      FINAL
000920     PAGE LIMIT   WS-PAGE-LIMIT-LINES LINES
000930     HEADING      1
000940     FIRST DETAIL 4
000950     LAST  DETAIL 60.
000960*
000970 01  EE-PAGE-HEAD TYPE PAGE HEADING.
000980     03  LINE 1.
000990         05  COL 1   PIC X(15) SOURCE PROG-NAME.
001000         05  COL 30  PIC X(45)
001010             VALUE "LOAN APPLICANT INGESTION - PROCESSING REPORT".
001020         05  COL 110 PIC X(5)  VALUE "PAGE ".
001030         05  COL 115 PIC ZZ9   SOURCE PAGE-COUNTER.
001040     03  LINE 2.
001050         05  COL 1   PIC X(9)  VALUE "RUN DATE ".
001060         05  COL 10  PIC X(8)  SOURCE WS-RUN-DATE-TEXT.
001070         05  COL 20  PIC X(10) VALUE "RUN MODE  ".
001080         05  COL 30  PIC X(01) SOURCE LN-CALL-RUN-MODE.
001090*
001100 01  EE-TEXT-LINE TYPE DETAIL.
001110     03  LINE + 1.
001120         05  COL 1   PIC X(80) SOURCE WS-TEXT-LINE.
001130*
001140 01  EE-MAP-DETAIL TYPE DETAIL.
001150     03  LINE + 1.
001160         05  COL 1   PIC X(30) SOURCE WS-MAP-HEADING-OUT.
001170         05  COL 33  PIC X(20) SOURCE WS-MAP-FIELD-OUT.
001180*
001190 01  EE-PREVIEW-DETAIL TYPE DETAIL.
001200     03  LINE + 1.
001210         05  COL 1   PIC X(10)          SOURCE WS-PREV-ID.
001220         05  COL 13  PIC X(20)          SOURCE WS-PREV-NAME-20.
001230         05  COL 35  PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-PREV-AMT.
001240         05  COL 50  PIC X(15)          SOURCE WS-PREV-PURPOSE.
001250         05  COL 67  PIC X(13)          SOURCE WS-PREV-EMPTYPE.
001260         05  COL 82  PIC ZZZ,ZZZ,ZZ9.99 SOURCE WS-PREV-INCOME.
001270*
001280 01  EE-TOTALS-FOOTING TYPE CONTROL FOOTING FINAL.
001290     03  LINE + 2.
001300         05  COL 1   PIC X(20) VALUE "CONTROL TOTALS".
001310     03  LINE + 2.
001320         05  COL 1   PIC X(20) VALUE "ROWS READ".
001330         05  COL 25  PIC ZZZ,ZZ9  SOURCE LN-CTL-ROWS-READ.
001340     03  LINE + 1.
001350         05  COL 1   PIC X(20) VALUE "ROWS INSERTED".
001360         05  COL 25  PIC ZZZ,ZZ9  SOURCE LN-CTL-ROWS-INSERTED.
001370     03  LINE + 1.
001380         05  COL 1   PIC X(20) VALUE "ROWS UPDATED".
001390         05  COL 25  PIC ZZZ,ZZ9  SOURCE LN-CTL-ROWS-UPDATED.
001400     03  LINE + 1.
001410         05  COL 1   PIC X(20) VALUE "DUPLICATES SKIPPED".
001420         05  COL 25  PIC ZZZ,ZZ9  SOURCE LN-CTL-ROWS-DUP.
001430     03  LINE + 1.
001440         05  COL 1   PIC X(20) VALUE "ROWS REJECTED".
001450         05  COL 25  PIC ZZZ,ZZ9  SOURCE LN-CTL-ROWS-REJECTED.
001460*
001470 WORKING-STORAGE SECTION.
001480*-----------------------
001490 77  PROG-NAME             PIC X(15) VALUE "LN900 (1.0.02)".
001500*
001510 01  LN900-RPT-STATUS      PIC XX    VALUE ZERO.
001520     88  LN900-RPT-OK                VALUE "00".
001530*
001540 01  WS-PAGE-LIMIT-LINES   PIC 9(3)  COMP VALUE 66.
001550*
001560 01  WS-RUN-DATE.
001570     03  WS-RUN-DATE-TEXT  PIC X(8)  VALUE ZERO.
001580*
001590 01  WS-RUN-DATE-YMD REDEFINES WS-RUN-DATE.
001600     03  WS-RUN-YY         PIC 99.
001610     03  WS-RUN-MM         PIC 99.
001620     03  WS-RUN-DD         PIC 99.
001630     03  FILLER            PIC X(02).
001640*
001650 01  WS-RUN-DATE-DMY REDEFINES WS-RUN-DATE.
001660     03  WS-RUN-DD2        PIC 99.
001670     03  WS-RUN-MM2        PIC 99.
001680     03  WS-RUN-YY2        PIC 9(4).
001690*
001700 01  WS-TEXT-LINE          PIC X(80) VALUE SPACES.
001710 01  WS-MAP-HEADING-OUT    PIC X(30) VALUE SPACES.
001720 01  WS-MAP-FIELD-OUT      PIC X(20) VALUE SPACES.
001730 01  WS-CONF-PCT-ED        PIC ZZ9.99.
001740*
001750 01  WS-ANY-UNMAPPED-FLAG  PIC X     VALUE "N".
001760     88  WS-ANY-UNMAPPED              VALUE "Y".
001770*
001780 01  WS-PREVIEW-VIEW.
001790     03  WS-PREV-ID            PIC X(10).
001800     03  WS-PREV-NAME          PIC X(30).
001810     03  WS-PREV-PHONE         PIC X(10).
001820     03  WS-PREV-EMAIL         PIC X(40).
001830     03  WS-PREV-AADHAAR       PIC X(12).
001840     03  WS-PREV-PAN           PIC X(10).
001850     03  WS-PREV-AMT           PIC 9(9)V99.
001860     03  WS-PREV-PURPOSE       PIC X(15).
001870     03  WS-PREV-EMPTYPE       PIC X(13).
001880     03  WS-PREV-INCOME        PIC 9(9)V99.
001890*
001900 01  WS-PREVIEW-VIEW-ALT REDEFINES WS-PREVIEW-VIEW.
001910     03  WS-PREV-TRACE-ID      PIC X(10).
001920     03  WS-PREV-TRACE-PHONE   PIC X(10).
001930     03  FILLER                PIC X(142).
001940*
001950 01  WS-PREV-NAME-20       PIC X(20) VALUE SPACES.
001960*
001970 COPY "wslncall.cob".
001980*
001990 LINKAGE SECTION.
002000*--------------
002010*
002020 COPY "wslnmap.cob".
002030 COPY "wslnctl.cob".
002040 COPY "wslnwork.cob".
002050*
002060 PROCEDURE DIVISION USING LN-CALLING-DATA
002070                           LN-MAP-TABLE
002080                           LN-CONTROL-TOTALS
002090                           LN-WORK-PREVIEW-TABLE.
002100*========================================================
002110*
002120 EE000-MAIN              SECTION.
002130***********************************
002140*
002150     MOVE     CURRENT-DATE TO WS-RUN-DATE-TEXT.
002160     OPEN     OUTPUT REPORT-OUT.
002170     INITIATE LN900-PROCESSING-REPORT.
002180     PERFORM  EE010-PRINT-FIELD-MAPPING.
002190     PERFORM  EE020-PRINT-UNMAPPED-COLUMNS.
002200     PERFORM  EE030-PRINT-CONFIDENCE.
002210     PERFORM  EE040-PRINT-DATA-PREVIEW.
002220     TERMINATE LN900-PROCESSING-REPORT.
002230     CLOSE    REPORT-OUT.
002240     MOVE     ZERO     TO LN-CALL-RETURN-CODE.
002250     GOBACK.
002260*
002270 EE000-EXIT.
002280     EXIT     SECTION.
002290*
002300 EE010-PRINT-FIELD-MAPPING SECTION.
002310***********************************
002320*
002330     MOVE     "FIELD MAPPING" TO WS-TEXT-LINE.
002340     GENERATE EE-TEXT-LINE.
002350     MOVE     "INPUT COLUMN                  MAPPED FIELD"
002360              TO WS-TEXT-LINE.
002370     GENERATE EE-TEXT-LINE.
002380     PERFORM  EE011-PRINT-ONE-MAP-LINE
002390         VARYING LN-MAP-IX FROM 1 BY 1
002400         UNTIL LN-MAP-IX > LN-MAP-USED.
002410     MOVE     SPACES   TO WS-TEXT-LINE.
002420     GENERATE EE-TEXT-LINE.
002430*
002440 EE010-EXIT.
002450     EXIT     SECTION.
002460*
002470 EE011-PRINT-ONE-MAP-LINE.
002480     MOVE     LN-MAP-HEADING (LN-MAP-IX) TO WS-MAP-HEADING-OUT.
002490     IF       LN-ROUTE-UNMAPPED (LN-MAP-IX)
002500              MOVE "*UNMAPPED" TO WS-MAP-FIELD-OUT
002510     ELSE
002520              MOVE LN-MAP-FIELD (LN-MAP-IX) TO WS-MAP-FIELD-OUT
002530     END-IF.
002540     GENERATE EE-MAP-DETAIL.
002550*
002560 EE020-PRINT-UNMAPPED-COLUMNS SECTION.
002570***********************************
002580*
002590     MOVE     "UNMAPPED COLUMNS" TO WS-TEXT-LINE.
002600     GENERATE EE-TEXT-LINE.
002610     MOVE     "N"      TO WS-ANY-UNMAPPED-FLAG.
002620     PERFORM  EE021-PRINT-ONE-UNMAPPED
002630         VARYING LN-MAP-IX FROM 1 BY 1
002640         UNTIL LN-MAP-IX > LN-MAP-USED.
002650     IF       NOT WS-ANY-UNMAPPED
002660              MOVE "ALL COLUMNS MAPPED" TO WS-TEXT-LINE
002670              GENERATE EE-TEXT-LINE
002680     END-IF.
002690     MOVE     SPACES   TO WS-TEXT-LINE.
002700     GENERATE EE-TEXT-LINE.
002710*
002720 EE020-EXIT.
002730     EXIT     SECTION.
002740*
002750 EE021-PRINT-ONE-UNMAPPED.
002760     IF       LN-ROUTE-UNMAPPED (LN-MAP-IX)
002770              MOVE LN-MAP-HEADING (LN-MAP-IX) TO WS-TEXT-LINE
002780              GENERATE EE-TEXT-LINE
002790              SET WS-ANY-UNMAPPED TO TRUE
002800     END-IF.
002810*
002820 EE030-PRINT-CONFIDENCE SECTION.
002830***********************************
002840*
002850     MOVE     "MAPPING CONFIDENCE" TO WS-TEXT-LINE.
002860     GENERATE EE-TEXT-LINE.
002870     MOVE     LN-CONF-PCT TO WS-CONF-PCT-ED.
002880     MOVE     SPACES   TO WS-TEXT-LINE.
002890     STRING   "CONFIDENCE: "  DELIMITED BY SIZE
002900              WS-CONF-PCT-ED  DELIMITED BY SIZE
002910              " PCT"          DELIMITED BY SIZE
002920              INTO WS-TEXT-LINE.
002930     GENERATE EE-TEXT-LINE.
002940     IF       LN-CONF-BELOW-THRESHOLD
002950              MOVE "LOW CONFIDENCE - REVIEW MAPPING"
002960                   TO WS-TEXT-LINE
002970              GENERATE EE-TEXT-LINE
002980     END-IF.
002990     MOVE     SPACES   TO WS-TEXT-LINE.
003000     GENERATE EE-TEXT-LINE.
003010*
003020 EE030-EXIT.
003030     EXIT     SECTION.
003040*
003050 EE040-PRINT-DATA-PREVIEW SECTION.
003060***********************************
003070*
003080     MOVE     "DATA PREVIEW" TO WS-TEXT-LINE.
003090     GENERATE EE-TEXT-LINE.
003100     MOVE     "APPLICANT ID NAME                 LOAN AMOUNT"
003110              TO WS-TEXT-LINE.
003120     GENERATE EE-TEXT-LINE.
003130     PERFORM  EE041-PRINT-ONE-PREVIEW-ROW
003140         VARYING LN-PREV-IX FROM 1 BY 1
003150         UNTIL LN-PREV-IX > LN-PREV-USED.
003160*
003170 EE040-EXIT.
003180     EXIT     SECTION.
003190*
003200 EE041-PRINT-ONE-PREVIEW-ROW.
003210     MOVE     LN-PREV-RECORD (LN-PREV-IX) TO WS-PREVIEW-VIEW.
003220     MOVE     WS-PREV-NAME (1:20) TO WS-PREV-NAME-20.
003230     GENERATE EE-PREVIEW-DETAIL.
