000100*****************************************************
000110*                                                    *
000120*   RECORD DEFINITION FOR LOAN APPLICANT MASTER      *
000130*        USES LN-APPL-ID AS KEY                      *
000140*****************************************************
000150* FILE SIZE 162 BYTES - FIXED, EXTERNAL CONTRACT.
000160*
000170* THIS LAYOUT IS THE CANONICAL TEN-FIELD APPLICANT
000180* SHAPE PRODUCED BY THE COLUMN MAPPER (LN100) AND
000190* REPAIRED BY THE CLEANER (LN200).  IT IS ALSO THE
000200* FD RECORD FOR THE LOAN MASTER FILE (MASTER-IN /
000210* MASTER-OUT) SO ITS WIDTH MUST NOT CHANGE WITHOUT
000220* RE-BUILDING THE MASTER FILE - SEE PROC MAN SEC 4.
000230*
000240* 04/09/26 RJA - CREATED FOR THE LOAN LEDGER TIE-IN.
000250* 22/09/26 RJA - AADHAAR/PAN FIELDS ADDED PER LEGAL.
000260* 03/10/26 VBC - AMOUNTS CONFIRMED AS UNSIGNED ZONED
000270*                TO HOLD THE 162-BYTE CONTRACT WIDTH
000280*                (NO SIGN BYTE, NO COMP-3 ON DISC).
000290*
000300 01  LN-APPLICANT-RECORD.
000310     03  LN-APPL-ID            PIC X(10).
000320*                              DIGITS, ZERO-FILLED.
000330     03  LN-APPL-NAME          PIC X(30).
000340*                                   UPPER CASE, LEFT-JUSTIFIED.
000350     03  LN-APPL-PHONE         PIC X(10).
000360*                              10 DIGITS OR SPACES.
000370     03  LN-APPL-EMAIL         PIC X(40).
000380*                              LOWER CASE OR SPACES.
000390     03  LN-APPL-AADHAAR       PIC X(12).
000400*                              12 DIGITS OR SPACES.
000410     03  LN-APPL-PAN           PIC X(10).
000420*                                   AAAAA9999A FORM OR SPACES.
000430     03  LN-APPL-LOAN-AMT      PIC 9(9)V99.
000440*                                   REQUESTED AMOUNT, 2 DECIMALS.
000450     03  LN-APPL-PURPOSE       PIC X(15).
000460*                              SEE WSLNSYN.COB.
000470     03  LN-APPL-EMP-TYPE      PIC X(13).
000480*                              SEE WSLNSYN.COB.
000490     03  LN-APPL-MTH-INCOME    PIC 9(9)V99.
000500*                              MONTHLY INCOME, 2 DECIMALS.
000510*
