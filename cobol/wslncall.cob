000100*****************************************************
000110*                                                    *
000120*   CALLING LINKAGE - PASSED BY LN000 TO EVERY      *
000130*        PHASE PROGRAM IT CALLS                     *
000140*****************************************************
000150* KEPT DELIBERATELY SMALL - JUST WHAT A CALLED PHASE
000160* NEEDS TO KNOW ABOUT THE RUN AND WHAT IT MUST HAND
000170* BACK.  EVERYTHING ELSE TRAVELS IN WSLNWORK.
000180*
000190* 04/09/26 RJA - CREATED.
000200* 22/09/26 RJA - RUN-MODE ADDED (INSERT-ONLY VS
000210*                UPLOAD) FOR THE DEDUP ENGINE.
000220*
000230 01  LN-CALLING-DATA.
000240     03  LN-CALL-RUN-MODE      PIC X(01).
000250         88  LN-MODE-INSERT-ONLY      VALUE "I".
000260         88  LN-MODE-UPLOAD            VALUE "U".
000270     03  LN-CALL-RETURN-CODE   PIC 9(02).
000280         88  LN-CALL-OK                VALUE 00.
000290         88  LN-CALL-FAILED            VALUE 99.
000300     03  FILLER                PIC X(07).
000310*
