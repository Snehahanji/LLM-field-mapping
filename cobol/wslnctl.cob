000100*****************************************************
000110*                                                    *
000120*   RUN CONTROL TOTALS AND MAPPING CONFIDENCE       *
000130*        ACCUMULATED ACROSS LN100/LN200/LN300       *
000140*****************************************************
000150* ONE COPY OF THIS RECORD PER RUN.  COUNTS ARE RESET
000160* BY LN000 AT START-OF-RUN AND PRINTED BY LN900 IN
000170* THE CONTROL TOTALS SECTION OF THE PROCESSING
000180* REPORT.  ALL COUNTS ARE COMP FOR SPEED - REGISTER
000190* SIZE PIC 9(7) COVERS THE LARGEST FEED WE SEE.
000200*
000210* 04/09/26 RJA - CREATED.
000220* 30/09/26 RJA - DUPLICATE AND REJECT COUNTS SPLIT
000230*                OUT OF ONE "EXCEPTION" COUNT AFTER
000240*                AUDIT ASKED FOR THEM SEPARATELY.
000250* 07/10/26 VBC - CONFIDENCE SCORE MOVED IN HERE FROM
000260*                WSLNMAP SO LN900 NEEDS ONE COPYBOOK
000270*                FOR THE WHOLE CONFIDENCE SECTION.
000280*
000290 01  LN-CONTROL-TOTALS.
000300     03  LN-CTL-ROWS-READ      PIC 9(7)  COMP.
000310     03  LN-CTL-ROWS-INSERTED  PIC 9(7)  COMP.
000320     03  LN-CTL-ROWS-UPDATED   PIC 9(7)  COMP.
000330     03  LN-CTL-ROWS-DUP       PIC 9(7)  COMP.
000340*                              DUPLICATES SKIPPED BY DD030.
000350     03  LN-CTL-ROWS-REJECTED  PIC 9(7)  COMP.
000360     03  FILLER                PIC X(10).
000370*
000380 01  LN-CONFIDENCE-SCORE.
000390     03  LN-CONF-MAPPED-COLS   PIC 9(3)  COMP.
000400     03  LN-CONF-TOTAL-COLS    PIC 9(3)  COMP.
000410     03  LN-CONF-PCT           PIC 9(3)V99.
000420*                              MAPPED / TOTAL * 100, ROUNDED.
000430     03  LN-CONF-THRESHOLD     PIC 9(3)V99 VALUE 70.00.
000440     03  LN-CONF-BELOW-FLAG    PIC X(01).
000450         88  LN-CONF-BELOW-THRESHOLD  VALUE "Y".
000460         88  LN-CONF-AT-OR-ABOVE      VALUE "N".
000470     03  FILLER                PIC X(06).
000480*
