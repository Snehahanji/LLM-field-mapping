000100*****************************************************
000110*                                                    *
000120*   MAPPING-REPORT RECORD AND COLUMN ROUTING TABLE   *
000130*        BUILT BY LN100, CONSUMED BY LN200/LN900     *
000140*****************************************************
000150* ONE ENTRY PER INPUT COLUMN, IN THE ORDER THE
000160* COLUMN APPEARED ON THE HEADING ROW.  LN-MAP-FIELD
000170* CARRIES THE CANONICAL FIELD NAME OR *UNMAPPED.
000180* LN-ROUTE-CODE CARRIES THE SAME INFORMATION AS A
000190* SMALL BINARY CODE (1-10, ZERO = UNMAPPED) SO LN200
000200* CAN MOVE RAW VALUES WITHOUT A SECOND STRING MATCH.
000210*
000220* 04/09/26 RJA - CREATED.
000230* 27/09/26 RJA - ROUTE CODE ADDED - WAS RE-MATCHING
000240*                THE HEADING STRING IN LN200, SLOW.
000250*
000260 01  LN-MAP-TABLE.
000270     03  LN-MAP-USED           PIC 99  BINARY.
000280     03  LN-MAP-ENTRY               OCCURS 12 TIMES
000290                                     INDEXED BY LN-MAP-IX.
000300         05  LN-MAP-HEADING    PIC X(30).
000310         05  LN-MAP-FIELD      PIC X(20).
000320         05  LN-ROUTE-CODE     PIC 99  BINARY.
000330*                              ROUTE CODE - MUST MATCH THE FIELD
000340*                              CODE COLUMN OF LN-SYNONYM-DEFS IN
000350*                              WSLNSYN.COB.
000360             88  LN-ROUTE-UNMAPPED        VALUE 00.
000370             88  LN-ROUTE-APPLICANT-ID    VALUE 01.
000380             88  LN-ROUTE-APPLICANT-NAME  VALUE 02.
000390             88  LN-ROUTE-PHONE-NUMBER    VALUE 03.
000400             88  LN-ROUTE-EMAIL           VALUE 04.
000410             88  LN-ROUTE-AADHAAR-NUMBER  VALUE 05.
000420             88  LN-ROUTE-PAN-NUMBER      VALUE 06.
000430             88  LN-ROUTE-LOAN-AMOUNT     VALUE 07.
000440             88  LN-ROUTE-LOAN-PURPOSE    VALUE 08.
000450             88  LN-ROUTE-EMPLOYMENT-TYPE VALUE 09.
000460             88  LN-ROUTE-MONTHLY-INCOME  VALUE 10.
000470     03  FILLER                PIC X(08).
000480*
