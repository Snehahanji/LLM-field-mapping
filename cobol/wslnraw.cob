000100*****************************************************
000110*                                                    *
000120*   COLUMN WORK TABLE FOR THE RAW APPLICANT FEED    *
000130*        SAME TABLE USED FOR HEADING AND DATA ROWS  *
000140*****************************************************
000150* THE FEEDER FILE IS SUPPLIED BY THE LENDING DESK AS
000160* A DELIMITED TEXT EXPORT.  LINE 1 IS THE HEADING
000170* ROW (UP TO 12 COLUMN NAMES); LINES 2-N ARE DATA
000180* ROWS IN THE SAME COLUMN ORDER.  LN100 UNSTRINGS THE
000190* HEADING ROW INTO THIS TABLE; LN200 UNSTRINGS EACH
000200* DATA ROW INTO THE SAME LAYOUT.  THE FD RECORD ITSELF
000210* IS DECLARED LOCALLY IN EACH PROGRAM - IT IS ONLY ONE
000220* FIELD, NOT WORTH A COPYBOOK OF ITS OWN.
000230*
000240* 04/09/26 RJA - CREATED - HELD THE FD RECORD TOO AT
000250*                THIS POINT.
000260* 19/09/26 RJA - WIDENED TABLE TO 12 X X(40).
000270* 05/10/26 VBC - FD RECORD MOVED OUT TO EACH PROGRAM'S
000280*                OWN FILE SECTION - COPYING AN 01 INTO
000290*                AN FD ALONGSIDE THIS TABLE WAS GIVING
000300*                THE TWO RECORDS THE SAME STORAGE.
000310*
000320 01  LN-COLUMN-TABLE.
000330     03  LN-COLUMN-USED        PIC 99  BINARY.
000340*                              COLUMNS ACTUALLY FOUND THIS ROW.
000350     03  LN-COLUMN-ENTRY            OCCURS 12 TIMES
000360                                     INDEXED BY LN-COL-IX.
000370         05  LN-COLUMN-VALUE   PIC X(40).
000380     03  FILLER                PIC X(06).
000390*
