000100*****************************************************
000110*                                                    *
000120*   FIELD MAPPER SYNONYM DICTIONARY AND CONTROLLED  *
000130*        LISTS FOR LOAN-PURPOSE / EMPLOYMENT-TYPE   *
000140*****************************************************
000150* ALL FOUR TABLES BELOW ARE BUILT THE SAME WAY - A
000160* BLOCK OF FILLER LITERALS FOLLOWED BY A REDEFINES
000170* THAT SLICES THE BLOCK INTO AN OCCURS TABLE.  THIS
000180* IS THE ONLY WAY TO LOAD A TABLE AT COMPILE TIME
000190* WITHOUT A LOAD MODULE OR A PARAMETER FILE.
000200*
000210* 04/09/26 RJA - CREATED, HEADING SYNONYMS ONLY.
000220* 24/09/26 RJA - PURPOSE/EMP-TYPE CONTROLLED LISTS
000230*                AND REPAIR TABLES ADDED PER THE
000240*                BACK-OFFICE CLEAN-UP SPEC.
000250* 08/10/26 VBC - AADHAR/AADHAAR BOTH KEPT AS SEPARATE
000260*                ENTRIES - DO NOT DEDUPE, ONE-LETTER
000270*                MIS-SPELLING IS COMMON ON THE FEED.
000280*
000290* HEADINGS ARE NORMALISED (UPPER-CASE, SPACES,
000300* UNDERSCORES, HYPHENS AND PERIODS REMOVED) BEFORE
000310* THE SEARCH BELOW IS DONE - SEE LN100 BB030.
000320*
000330 01  LN-SYNONYM-LITERALS.
000340     03  FILLER           PIC X(18) VALUE "APPLICANTID     01".
000350     03  FILLER           PIC X(18) VALUE "ID              01".
000360     03  FILLER           PIC X(18) VALUE "APPID           01".
000370     03  FILLER           PIC X(18) VALUE "CUSTOMERID      01".
000380     03  FILLER           PIC X(18) VALUE "CUSTID          01".
000390     03  FILLER           PIC X(18) VALUE "APPLICANTNAME   02".
000400     03  FILLER           PIC X(18) VALUE "NAME            02".
000410     03  FILLER           PIC X(18) VALUE "FULLNAME        02".
000420     03  FILLER           PIC X(18) VALUE "CUSTOMERNAME    02".
000430     03  FILLER           PIC X(18) VALUE "CUSTNAME        02".
000440     03  FILLER           PIC X(18) VALUE "PHONENUMBER     03".
000450     03  FILLER           PIC X(18) VALUE "PHONE           03".
000460     03  FILLER           PIC X(18) VALUE "MOBILE          03".
000470     03  FILLER           PIC X(18) VALUE "MOBILENUMBER    03".
000480     03  FILLER           PIC X(18) VALUE "CONTACT         03".
000490     03  FILLER           PIC X(18) VALUE "CONTACTNUMBER   03".
000500     03  FILLER           PIC X(18) VALUE "EMAIL           04".
000510     03  FILLER           PIC X(18) VALUE "EMAIL           04".
000520     03  FILLER           PIC X(18) VALUE "EMAILID         04".
000530     03  FILLER           PIC X(18) VALUE "MAIL            04".
000540     03  FILLER           PIC X(18) VALUE "AADHAARNUMBER   05".
000550     03  FILLER           PIC X(18) VALUE "AADHAAR         05".
000560     03  FILLER           PIC X(18) VALUE "AADHAR          05".
000570     03  FILLER           PIC X(18) VALUE "AADHARNUMBER    05".
000580     03  FILLER           PIC X(18) VALUE "UID             05".
000590     03  FILLER           PIC X(18) VALUE "PANNUMBER       06".
000600     03  FILLER           PIC X(18) VALUE "PAN             06".
000610     03  FILLER           PIC X(18) VALUE "PANNO           06".
000620     03  FILLER           PIC X(18) VALUE "PANCARD         06".
000630     03  FILLER           PIC X(18) VALUE "LOANAMOUNT      07".
000640     03  FILLER           PIC X(18) VALUE "AMOUNT          07".
000650     03  FILLER           PIC X(18) VALUE "LOANAMT         07".
000660     03  FILLER           PIC X(18) VALUE "REQUESTEDAMOUNT 07".
000670     03  FILLER           PIC X(18) VALUE "LOANPURPOSE     08".
000680     03  FILLER           PIC X(18) VALUE "PURPOSE         08".
000690     03  FILLER           PIC X(18) VALUE "PURPOSEOFLOAN   08".
000700     03  FILLER           PIC X(18) VALUE "LOANTYPE        08".
000710     03  FILLER           PIC X(18) VALUE "EMPLOYMENTTYPE  09".
000720     03  FILLER           PIC X(18) VALUE "EMPLOYMENT      09".
000730     03  FILLER           PIC X(18) VALUE "OCCUPATION      09".
000740     03  FILLER           PIC X(18) VALUE "EMPTYPE         09".
000750     03  FILLER           PIC X(18) VALUE "JOBTYPE         09".
000760     03  FILLER           PIC X(18) VALUE "MONTHLYINCOME   10".
000770     03  FILLER           PIC X(18) VALUE "INCOME          10".
000780     03  FILLER           PIC X(18) VALUE "SALARY          10".
000790     03  FILLER           PIC X(18) VALUE "MONTHLYSALARY   10".
000800     03  FILLER           PIC X(18) VALUE "NETINCOME       10".
000810*
000820 01  LN-SYNONYM-DEFS REDEFINES LN-SYNONYM-LITERALS.
000830     03  LN-SYNONYM-ENTRY           OCCURS 47 TIMES
000840                                     INDEXED BY LN-SYN-IX.
000850         05  LN-SYN-HEADING    PIC X(16).
000860         05  LN-SYN-FIELD-CODE PIC 99.
000870*
000880* CONTROLLED LIST OF VALID LOAN PURPOSES - BB030 AND
000890* CC090 (CLEAN-LOAN-PURPOSE) BOTH SEARCH THIS TABLE.
000900*
000910 01  LN-PURPOSE-LITERALS.
000920     03  FILLER           PIC X(15) VALUE "EDUCATION      ".
000930     03  FILLER           PIC X(15) VALUE "HOME RENOVATION".
000940     03  FILLER           PIC X(15) VALUE "CAR            ".
000950     03  FILLER           PIC X(15) VALUE "BUSINESS       ".
000960     03  FILLER           PIC X(15) VALUE "PERSONAL       ".
000970     03  FILLER           PIC X(15) VALUE "MEDICAL        ".
000980*
000990 01  LN-PURPOSE-VALID-LIST REDEFINES LN-PURPOSE-LITERALS.
001000     03  LN-PURPOSE-VALID           OCCURS 6 TIMES
001010                                     INDEXED BY LN-PURP-IX
001020         PIC X(15).
001030*
001040* CONTROLLED LIST OF VALID EMPLOYMENT TYPES.
001050*
001060 01  LN-EMPTYPE-LITERALS.
001070     03  FILLER           PIC X(13) VALUE "SALARIED     ".
001080     03  FILLER           PIC X(13) VALUE "SELF EMPLOYED".
001090     03  FILLER           PIC X(13) VALUE "UNEMPLOYED   ".
001100*
001110 01  LN-EMPTYPE-VALID-LIST REDEFINES LN-EMPTYPE-LITERALS.
001120     03  LN-EMPTYPE-VALID           OCCURS 3 TIMES
001130                                     INDEXED BY LN-EMP-IX
001140         PIC X(13).
001150*
001160* LOAN PURPOSE REPAIR TABLE - COMMON VARIANTS SEEN ON
001170* THE LENDING DESK FEED, FOLDED TO A VALID PURPOSE
001180* BEFORE THE VALID-LIST CHECK ABOVE IS RE-TRIED.
001190*
001200 01  LN-PURPOSE-REPAIR-LITERALS.
001210     03  FILLER  PIC X(28) VALUE "EDU          EDUCATION      ".
001220     03  FILLER  PIC X(28) VALUE "STUDY        EDUCATION      ".
001230     03  FILLER  PIC X(28) VALUE "HOME         HOME RENOVATION".
001240     03  FILLER  PIC X(28) VALUE "RENOVATION   HOME RENOVATION".
001250     03  FILLER  PIC X(28) VALUE "HOUSE        HOME RENOVATION".
001260     03  FILLER  PIC X(28) VALUE "VEHICLE      CAR            ".
001270     03  FILLER  PIC X(28) VALUE "AUTO         CAR            ".
001280     03  FILLER  PIC X(28) VALUE "BIZ          BUSINESS       ".
001290     03  FILLER  PIC X(28) VALUE "MED          MEDICAL        ".
001300     03  FILLER  PIC X(28) VALUE "HOSPITAL     MEDICAL        ".
001310*
001320 01  LN-PURPOSE-REPAIR-DEFS REDEFINES LN-PURPOSE-REPAIR-LITERALS.
001330     03  LN-PURP-REP-ENTRY          OCCURS 10 TIMES
001340                                     INDEXED BY LN-PREP-IX.
001350         05  LN-PURP-REP-VARIANT   PIC X(13).
001360         05  LN-PURP-REP-TARGET    PIC X(15).
001370*
001380* EMPLOYMENT TYPE REPAIR TABLE - SAME IDEA AS ABOVE.
001390*
001400 01  LN-EMPTYPE-REPAIR-LITERALS.
001410     03  FILLER  PIC X(26) VALUE "SALARY       SALARIED     ".
001420     03  FILLER  PIC X(26) VALUE "EMPLOYEE     SALARIED     ".
001430     03  FILLER  PIC X(26) VALUE "SELF-EMPLOYEDSELF EMPLOYED".
001440     03  FILLER  PIC X(26) VALUE "SELFEMPLOYED SELF EMPLOYED".
001450     03  FILLER  PIC X(26) VALUE "BUSINESS     SELF EMPLOYED".
001460     03  FILLER  PIC X(26) VALUE "FREELANCER   SELF EMPLOYED".
001470     03  FILLER  PIC X(26) VALUE "NONE         UNEMPLOYED   ".
001480     03  FILLER  PIC X(26) VALUE "JOBLESS      UNEMPLOYED   ".
001490*
001500 01  LN-EMPTYPE-REPAIR-DEFS REDEFINES LN-EMPTYPE-REPAIR-LITERALS.
001510     03  LN-EMP-REP-ENTRY           OCCURS 8 TIMES
001520                                     INDEXED BY LN-EREP-IX.
001530         05  LN-EMP-REP-VARIANT    PIC X(13).
001540         05  LN-EMP-REP-TARGET     PIC X(13).
001550*
