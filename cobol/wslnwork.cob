000100*****************************************************
000110*                                                    *
000120*   DATA PREVIEW TABLE - PASSED ALONGSIDE WSLNMAP   *
000130*        AND WSLNCTL ON EVERY LN000 PHASE CALL      *
000140*****************************************************
000150* LN200 LOADS UP TO 20 CLEANED RECORDS HERE AS THEY
000160* PASS, SO LN900 CAN PRINT THE DATA PREVIEW SECTION
000170* OF THE PROCESSING REPORT WITHOUT RE-READING
000180* LNCLEAN-WORK OR MASTER-OUT FROM DISC.
000190*
000200* 04/09/26 RJA - CREATED.
000210* 30/09/26 RJA - RECORD WIDTH CHANGED TO 162 TO
000220*                MATCH LN-APPLICANT-RECORD.
000230* 07/10/26 VBC - SPLIT OUT OF WSLNWORK - MAP/CONTROL
000240*                TOTALS NOW PASSED AS THEIR OWN
000250*                LINKAGE ITEMS, SAME AS PY000 PASSES
000260*                WS-SYSTEM-RECORD AND TO-DAY SEPARATELY.
000270* 22/07/2024 TKM - LN-PREV-USED WAS BEING LEFT UNCLEARED
000280*                BETWEEN RUNS.  LN000 NOW ZEROES IT AT
000290*                START-OF-RUN, SAME AS THE CONTROL TOTALS
000300*                RECORD.
000310*
000320* LN-PREV-USED IS RESET BY LN000 AT START-OF-RUN, LOADED BY
000330* LN200 AS CLEANED ROWS PASS (MAX 20 - SEE OCCURS BELOW), AND
000340* READ BY LN900 TO PRINT THE DATA PREVIEW SECTION OF THE
000350* PROCESSING REPORT.
000360*
000370 01  LN-WORK-PREVIEW-TABLE.
000380     03  LN-PREV-USED          PIC 9(2)  COMP.
000390     03  LN-PREV-ENTRY              OCCURS 20 TIMES
000400                                     INDEXED BY LN-PREV-IX.
000410         05  LN-PREV-RECORD    PIC X(162).
000420     03  FILLER                PIC X(04).
000430*
